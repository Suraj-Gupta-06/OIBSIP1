000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAM-ID.  BANK5
000400* TITULO....   INGRESO EN CUENTA
000500* SISTEMA...   CAJERO AUTOMATICO UNIZARBANK
000600*-----------------------------------------------------------------
000700* CALLed por BANK1 (360-DESPACHAR-OPERACION) cuando SOL-OP-COD =
000800* "02".  Valida el importe, abona el saldo de la cuenta ya
000900* localizada y devuelve el movimiento de INGRESO listo para el
001000* diario.
001100*
001200* Hasta la revision de 30-NOV-98 atendia la opcion "INGRESAR" del
001300* menu de pantalla; el importe se tecleaba por ACCEPT. Ahora
001400* llega en SOL-IMPORTE.
001500*****************************************************************
001600 PROGRAM-ID. BANK5.
001700 AUTHOR. J. OLLOQUI.
001800 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001900 DATE-WRITTEN. 10-MAR-1988.
002000 DATE-COMPILED.
002100 SECURITY. USO INTERNO UNIZARBANK - NO DIFUNDIR.
002200*****************************************************************
002300*                     HISTORIAL DE CAMBIOS
002400*-----------------------------------------------------------------
002500* FECHA      AUTOR     PETICION   DESCRIPCION
002600* ---------  --------  ---------  --------------------------------
002700* 10-MAR-88  J.OLLOQUI            CREACION -- INGRESO CONTRA
002800*                                 TARJETAS.UBD
002900* 22-JUL-89  J.OLLOQUI            SE PERMITE INGRESO EN CUENTA
003000*                                 CORRIENTE Y NOMINA
003100* 30-NOV-98  R.PEREZ   OPS-311    REESCRITURA COMO SUBPROGRAMA DE
003200*                                 LOTE -- RECIBE LA CUENTA Y LA
003300*                                 SOLICITUD POR LINKAGE
003400* 14-APR-99  A.IBORRA  OPS-322    EL MOVIMIENTO DE SALIDA SE
003500*                                 DEVUELVE A BANK1 EN VEZ DE
003600*                                 ESCRIBIRSE AQUI DIRECTAMENTE
003700* 09-AUG-03  J.OLLOQUI OPS-388    SE AÑADE EL LIMITE MAXIMO DE
003800*                                 INGRESO POR OPERACION; LA
003900*                                 DESCRIPCION DEL MOVIMIENTO
004000*                                 ACEPTADO PASA A "ATM DEPOSIT"
004100* 09-AUG-03  J.OLLOQUI OPS-388    SE VALIDA EL FORMATO DE LA
004200*                                 CUENTA ANTES DE VALIDAR EL
004300*                                 INGRESO, TRAS EL CAMBIO A
004400*                                 CUENTA ALFANUMERICA
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-4341.
004900 OBJECT-COMPUTER. IBM-4341.
005000 SPECIAL-NAMES.
005100     CLASS WS-ALFANUMERICO IS "0" THRU "9" "A" THRU "Z" " ".
005200*****************************************************************
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*-----------------------------------------------------------------
005600*    LIMITE DE LA OPERACION DE INGRESO (PETICION OPS-388)
005700*-----------------------------------------------------------------
005800 78  WS-INGRESO-MAXIMO               VALUE 200000.00.
005900 77  WS-NUM-VALIDACIONES         COMP PIC S9(04) VALUE 0.
006000*****************************************************************
006100 LINKAGE SECTION.
006200 COPY ACCTREC REPLACING CTA-REGISTRO BY LK-CTA-CUENTA.
006300 COPY TXNREQ.
006400 COPY TXNREC REPLACING MOV-REGISTRO BY LK-MOV-SALIDA.
006500 01  LK-RESULTADO.
006600     05  LK-RESULTADO-COD         PIC X(01).
006700         88  LK-ACEPTADO                VALUE "A".
006800         88  LK-RECHAZADO               VALUE "R".
006900     05  FILLER                   PIC X(03).
007000 01  LK-MOTIVO-RECHAZO            PIC X(20).
007100 01  LK-MOTIVO-RECHAZO-R      REDEFINES LK-MOTIVO-RECHAZO.
007200*    LK-MOTIVO-RESERVADO SE RESERVA PARA UN FUTURO CODIGO DE
007300*    MOTIVO NORMALIZADO (PENDIENTE, VER OPS-355); DE MOMENTO EL
007400*    TEXTO LIBRE OCUPA TODO EL CAMPO Y VA EN LK-MOTIVO-TEXTO
007500     05  LK-MOTIVO-RESERVADO      PIC X(04).
007600     05  LK-MOTIVO-TEXTO          PIC X(14).
007700     05  FILLER                   PIC X(02).
007800*****************************************************************
007900 PROCEDURE DIVISION USING LK-CTA-CUENTA
008000                           SOL-REGISTRO
008100                           LK-MOV-SALIDA
008200                           LK-RESULTADO-COD
008300                           LK-MOTIVO-RECHAZO.
008400*-----------------------------------------------------------------
008500 100-EJECUTAR-INGRESO.
008600     MOVE "A" TO LK-RESULTADO-COD.
008700     MOVE SPACES TO LK-MOTIVO-RECHAZO.
008800     ADD 1 TO WS-NUM-VALIDACIONES.
008900     PERFORM 200-VALIDAR-INGRESO THRU 200-VALIDAR-INGRESO-EXIT.
009000     IF LK-ACEPTADO
009100         PERFORM 300-APLICAR-INGRESO
009200                 THRU 300-APLICAR-INGRESO-EXIT
009300     END-IF.
009400     PERFORM 400-ESCRIBIR-MOVIMIENTO
009500             THRU 400-ESCRIBIR-MOVIMIENTO-EXIT.
009600     GOBACK.
009700*-----------------------------------------------------------------
009800 200-VALIDAR-INGRESO.
009900     IF CTA-NUMERO OF LK-CTA-CUENTA IS NOT WS-ALFANUMERICO
010000         MOVE "R" TO LK-RESULTADO-COD
010100         MOVE "CUENTA CON FORMATO INVALIDO" TO LK-MOTIVO-RECHAZO
010200         GO TO 200-VALIDAR-INGRESO-EXIT
010300     END-IF.
010400     IF SOL-IMPORTE NOT NUMERIC OR SOL-IMPORTE NOT > 0
010500         MOVE "R" TO LK-RESULTADO-COD
010600         MOVE "IMPORTE NO VALIDO" TO LK-MOTIVO-RECHAZO
010700         GO TO 200-VALIDAR-INGRESO-EXIT
010800     END-IF.
010900     IF SOL-IMPORTE > WS-INGRESO-MAXIMO
011000         MOVE "R" TO LK-RESULTADO-COD
011100         MOVE "IMPORTE SUPERA EL MAXIMO" TO LK-MOTIVO-RECHAZO
011200     END-IF.
011300 200-VALIDAR-INGRESO-EXIT.
011400     EXIT.
011500*-----------------------------------------------------------------
011600 300-APLICAR-INGRESO.
011700     COMPUTE CTA-SALDO OF LK-CTA-CUENTA ROUNDED =
011800             CTA-SALDO OF LK-CTA-CUENTA + SOL-IMPORTE.
011900 300-APLICAR-INGRESO-EXIT.
012000     EXIT.
012100*-----------------------------------------------------------------
012200 400-ESCRIBIR-MOVIMIENTO.
012300     MOVE CTA-NUMERO OF LK-CTA-CUENTA
012400             TO MOV-CTA-NUMERO OF LK-MOV-SALIDA.
012500     MOVE "01" TO MOV-TIPO-COD OF LK-MOV-SALIDA.
012600     MOVE SOL-IMPORTE TO MOV-IMPORTE OF LK-MOV-SALIDA.
012700     MOVE CTA-SALDO OF LK-CTA-CUENTA
012800             TO MOV-SALDO-POST OF LK-MOV-SALIDA.
012900     MOVE SPACES TO MOV-CTA-DESTINO OF LK-MOV-SALIDA.
013000     IF LK-ACEPTADO
013100         MOVE "C" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
013200         MOVE "ATM Deposit" TO
013300                 MOV-DESCRIPCION OF LK-MOV-SALIDA
013400     ELSE
013500         MOVE "F" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
013600         MOVE LK-MOTIVO-RECHAZO TO
013700                 MOV-DESCRIPCION OF LK-MOV-SALIDA
013800     END-IF.
013900 400-ESCRIBIR-MOVIMIENTO-EXIT.
014000     EXIT.
