000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAM-ID.  BANK4
000400* TITULO....   RETIRADA DE EFECTIVO
000500* SISTEMA...   CAJERO AUTOMATICO UNIZARBANK
000600*-----------------------------------------------------------------
000700* CALLed por BANK1 (360-DESPACHAR-OPERACION) cuando la solicitud
000800* trae SOL-OP-COD = "01".  Recibe la entrada de CTA-TABLA de la
000900* cuenta ya autenticada y localizada por BANK1, valida fondos y
001000* limite diario, aplica el cargo y devuelve el movimiento listo
001100* para que BANK1 lo escriba en TRANSACTION-LOG-FILE.
001200*
001300* Hasta la revision de 30-NOV-98 este programa atendia la opcion
001400* "RETIRAR" del menu de pantalla y leia el importe por ACCEPT de
001500* terminal; ahora el importe llega ya en el registro de
001600* solicitud (SOL-IMPORTE).
001700*****************************************************************
001800 PROGRAM-ID. BANK4.
001900 AUTHOR. J. OLLOQUI.
002000 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
002100 DATE-WRITTEN. 10-MAR-1988.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO UNIZARBANK - NO DIFUNDIR.
002400*****************************************************************
002500*                     HISTORIAL DE CAMBIOS
002600*-----------------------------------------------------------------
002700* FECHA      AUTOR     PETICION   DESCRIPCION
002800* ---------  --------  ---------  --------------------------------
002900* 10-MAR-88  J.OLLOQUI            CREACION -- RETIRADA CONTRA
003000*                                 TARJETAS.UBD, SIN LIMITE DIARIO
003100* 19-FEB-96  R.PEREZ   OPS-227    SE AÑADE EL CONTROL DE LIMITE
003200*                                 DE RETIRADA DIARIA
003300* 30-NOV-98  R.PEREZ   OPS-311    REESCRITURA COMO SUBPROGRAMA DE
003400*                                 LOTE -- RECIBE LA CUENTA Y LA
003500*                                 SOLICITUD POR LINKAGE, YA NO
003600*                                 HACE ACCEPT DE PANTALLA
003700* 14-APR-99  A.IBORRA  OPS-322    EL MOVIMIENTO DE SALIDA SE
003800*                                 DEVUELVE A BANK1 EN VEZ DE
003900*                                 ESCRIBIRSE AQUI DIRECTAMENTE
004000* 09-AUG-03  J.OLLOQUI OPS-388    SE AÑADEN LOS LIMITES MINIMO Y
004100*                                 MAXIMO POR OPERACION Y LA
004200*                                 EXIGENCIA DE MULTIPLO DE 100;
004300*                                 EL CONTROL DE SALDO PASA A
004400*                                 EXIGIR EL SALDO MINIMO DE
004500*                                 CUENTA TRAS LA RETIRADA, NO
004600*                                 SOLO SALDO NO NEGATIVO
004700* 09-AUG-03  J.OLLOQUI OPS-388    LA DESCRIPCION DEL MOVIMIENTO
004800*                                 ACEPTADO PASA A "ATM WITHDRAWAL"
004900* 09-AUG-03  J.OLLOQUI OPS-388    SE VALIDA EL FORMATO DE LA
005000*                                 CUENTA ANTES DE VALIDAR LA
005100*                                 RETIRADA, TRAS EL CAMBIO A
005200*                                 CUENTA ALFANUMERICA
005300* 02-SEP-03  R.PEREZ   OPS-395    SE COMPRUEBA PRIMERO EL LIMITE
005400*                                 DIARIO DISPONIBLE Y DESPUES EL
005500*                                 SALDO TRAS LA RETIRADA (ANTES
005600*                                 EL ORDEN ERA EL INVERSO)
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-4341.
006100 OBJECT-COMPUTER. IBM-4341.
006200 SPECIAL-NAMES.
006300     CLASS WS-ALFANUMERICO IS "0" THRU "9" "A" THRU "Z" " ".
006400*****************************************************************
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*-----------------------------------------------------------------
006800*    LIMITES DE LA OPERACION DE RETIRADA (PETICION OPS-388)
006900*-----------------------------------------------------------------
007000 78  WS-RETIRADA-MINIMA              VALUE 100.00.
007100 78  WS-RETIRADA-MAXIMA              VALUE 40000.00.
007200 78  WS-SALDO-MINIMO-CUENTA          VALUE 500.00.
007300 01  WS-LIMITES-RETIRADA.
007400     05  WS-LIMITE-DISPONIBLE        PIC S9(07)V9(02) VALUE 0.
007500     05  WS-SALDO-TRAS-RETIRADA      PIC S9(09)V9(02) VALUE 0.
007600     05  WS-COCIENTE-100             COMP PIC S9(07) VALUE 0.
007700     05  WS-RESTO-100                PIC S9(07)V9(02) VALUE 0.
007800     05  FILLER                      PIC X(04).
007900 77  WS-NUM-VALIDACIONES         COMP PIC S9(04) VALUE 0.
008000*****************************************************************
008100 LINKAGE SECTION.
008200 COPY ACCTREC REPLACING CTA-REGISTRO BY LK-CTA-CUENTA.
008300 COPY TXNREQ.
008400 01  LK-FECHA-LOTE                PIC 9(08).
008500 COPY TXNREC REPLACING MOV-REGISTRO BY LK-MOV-SALIDA.
008600 01  LK-RESULTADO.
008700     05  LK-RESULTADO-COD         PIC X(01).
008800         88  LK-ACEPTADO                VALUE "A".
008900         88  LK-RECHAZADO               VALUE "R".
009000     05  FILLER                   PIC X(03).
009100 01  LK-MOTIVO-RECHAZO            PIC X(20).
009200 01  LK-MOTIVO-RECHAZO-R      REDEFINES LK-MOTIVO-RECHAZO.
009300*    LK-MOTIVO-RESERVADO SE RESERVA PARA UN FUTURO CODIGO DE
009400*    MOTIVO NORMALIZADO (PENDIENTE, VER OPS-355); DE MOMENTO EL
009500*    TEXTO LIBRE OCUPA TODO EL CAMPO Y VA EN LK-MOTIVO-TEXTO
009600     05  LK-MOTIVO-RESERVADO      PIC X(04).
009700     05  LK-MOTIVO-TEXTO          PIC X(14).
009800     05  FILLER                   PIC X(02).
009900*****************************************************************
010000 PROCEDURE DIVISION USING LK-CTA-CUENTA
010100                           SOL-REGISTRO
010200                           LK-FECHA-LOTE
010300                           LK-MOV-SALIDA
010400                           LK-RESULTADO-COD
010500                           LK-MOTIVO-RECHAZO.
010600*-----------------------------------------------------------------
010700 100-EJECUTAR-RETIRADA.
010800     MOVE "A" TO LK-RESULTADO-COD.
010900     MOVE SPACES TO LK-MOTIVO-RECHAZO.
011000     ADD 1 TO WS-NUM-VALIDACIONES.
011100     PERFORM 210-RESET-LIMITE-DIARIO
011200             THRU 210-RESET-LIMITE-DIARIO-EXIT.
011300     PERFORM 200-VALIDAR-RETIRADA THRU 200-VALIDAR-RETIRADA-EXIT.
011400     IF LK-ACEPTADO
011500         PERFORM 300-APLICAR-RETIRADA
011600                 THRU 300-APLICAR-RETIRADA-EXIT
011700     END-IF.
011800     PERFORM 400-ESCRIBIR-MOVIMIENTO
011900             THRU 400-ESCRIBIR-MOVIMIENTO-EXIT.
012000     GOBACK.
012100*-----------------------------------------------------------------
012200*    EL LIMITE DIARIO SE COMPRUEBA TAMBIEN AQUI, NO SOLO EN
012300*    BANK1, PORQUE ES EL PROPIO SUBPROGRAMA DE RETIRADA QUIEN
012400*    CONOCE SI LA FECHA DE LOTE DIFIERE DE LA DEL ULTIMO RESET
012500*-----------------------------------------------------------------
012600 210-RESET-LIMITE-DIARIO.
012700     IF CTA-ULT-RESET-FECHA OF LK-CTA-CUENTA < LK-FECHA-LOTE
012800         MOVE 0 TO CTA-RETIRADO-DIARIO OF LK-CTA-CUENTA
012900         MOVE LK-FECHA-LOTE
013000                 TO CTA-ULT-RESET-FECHA OF LK-CTA-CUENTA
013100     END-IF.
013200 210-RESET-LIMITE-DIARIO-EXIT.
013300     EXIT.
013400*-----------------------------------------------------------------
013500 200-VALIDAR-RETIRADA.
013600     IF CTA-NUMERO OF LK-CTA-CUENTA IS NOT WS-ALFANUMERICO
013700         MOVE "R" TO LK-RESULTADO-COD
013800         MOVE "CUENTA CON FORMATO INVALIDO" TO LK-MOTIVO-RECHAZO
013900         GO TO 200-VALIDAR-RETIRADA-EXIT
014000     END-IF.
014100     IF SOL-IMPORTE NOT NUMERIC OR SOL-IMPORTE NOT > 0
014200         MOVE "R" TO LK-RESULTADO-COD
014300         MOVE "IMPORTE NO VALIDO" TO LK-MOTIVO-RECHAZO
014400         GO TO 200-VALIDAR-RETIRADA-EXIT
014500     END-IF.
014600     IF SOL-IMPORTE < WS-RETIRADA-MINIMA
014700         MOVE "R" TO LK-RESULTADO-COD
014800         MOVE "IMPORTE INFERIOR AL MINIMO" TO LK-MOTIVO-RECHAZO
014900         GO TO 200-VALIDAR-RETIRADA-EXIT
015000     END-IF.
015100     IF SOL-IMPORTE > WS-RETIRADA-MAXIMA
015200         MOVE "R" TO LK-RESULTADO-COD
015300         MOVE "IMPORTE SUPERA EL MAXIMO" TO LK-MOTIVO-RECHAZO
015400         GO TO 200-VALIDAR-RETIRADA-EXIT
015500     END-IF.
015600     DIVIDE SOL-IMPORTE BY 100 GIVING WS-COCIENTE-100
015700             REMAINDER WS-RESTO-100.
015800     IF WS-RESTO-100 NOT = 0
015900         MOVE "R" TO LK-RESULTADO-COD
016000         MOVE "IMPORTE NO ES MULTIPLO DE 100" TO LK-MOTIVO-RECHAZO
016100         GO TO 200-VALIDAR-RETIRADA-EXIT
016200     END-IF.
016300     COMPUTE WS-LIMITE-DISPONIBLE ROUNDED =
016400             CTA-LIMITE-DIARIO OF LK-CTA-CUENTA
016500             - CTA-RETIRADO-DIARIO OF LK-CTA-CUENTA.
016600     IF SOL-IMPORTE > WS-LIMITE-DISPONIBLE
016700         MOVE "R" TO LK-RESULTADO-COD
016800         MOVE "LIMITE DIARIO SUPERADO" TO LK-MOTIVO-RECHAZO
016900         GO TO 200-VALIDAR-RETIRADA-EXIT
017000     END-IF.
017100     COMPUTE WS-SALDO-TRAS-RETIRADA ROUNDED =
017200             CTA-SALDO OF LK-CTA-CUENTA - SOL-IMPORTE.
017300     IF WS-SALDO-TRAS-RETIRADA < WS-SALDO-MINIMO-CUENTA
017400         MOVE "R" TO LK-RESULTADO-COD
017500         MOVE "SALDO INSUFICIENTE" TO LK-MOTIVO-RECHAZO
017600     END-IF.
017700 200-VALIDAR-RETIRADA-EXIT.
017800     EXIT.
017900*-----------------------------------------------------------------
018000 300-APLICAR-RETIRADA.
018100     COMPUTE CTA-SALDO OF LK-CTA-CUENTA ROUNDED =
018200             CTA-SALDO OF LK-CTA-CUENTA - SOL-IMPORTE.
018300     ADD SOL-IMPORTE TO CTA-RETIRADO-DIARIO OF LK-CTA-CUENTA.
018400 300-APLICAR-RETIRADA-EXIT.
018500     EXIT.
018600*-----------------------------------------------------------------
018700 400-ESCRIBIR-MOVIMIENTO.
018800     MOVE CTA-NUMERO OF LK-CTA-CUENTA
018900             TO MOV-CTA-NUMERO OF LK-MOV-SALIDA.
019000     MOVE "02" TO MOV-TIPO-COD OF LK-MOV-SALIDA.
019100     MOVE SOL-IMPORTE TO MOV-IMPORTE OF LK-MOV-SALIDA.
019200     MOVE CTA-SALDO OF LK-CTA-CUENTA
019300             TO MOV-SALDO-POST OF LK-MOV-SALIDA.
019400     MOVE SPACES TO MOV-CTA-DESTINO OF LK-MOV-SALIDA.
019500     IF LK-ACEPTADO
019600         MOVE "C" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
019700         MOVE "ATM Withdrawal" TO
019800                 MOV-DESCRIPCION OF LK-MOV-SALIDA
019900     ELSE
020000         MOVE "F" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
020100         MOVE LK-MOTIVO-RECHAZO TO
020200                 MOV-DESCRIPCION OF LK-MOV-SALIDA
020300     END-IF.
020400 400-ESCRIBIR-MOVIMIENTO-EXIT.
020500     EXIT.
