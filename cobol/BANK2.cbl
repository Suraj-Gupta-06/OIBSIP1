000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAM-ID.  BANK2
000400* TITULO....   CONSULTA DE SALDO
000500* SISTEMA...   CAJERO AUTOMATICO UNIZARBANK
000600*-----------------------------------------------------------------
000700* CALLed por BANK1 (360-DESPACHAR-OPERACION) cuando SOL-OP-COD =
000800* "05".  No modifica la cuenta; simplemente construye el
000900* movimiento de auditoria con el saldo actual para que quede
001000* constancia de la consulta en TRANSACTION-LOG-FILE.
001100*
001200* Hasta la revision de 30-NOV-98 mostraba el saldo por DISPLAY en
001300* la pantalla del cajero; en el proceso por lotes no hay pantalla
001400* que mostrar, asi que el resultado es unicamente el movimiento
001500* de auditoria que BANK1 escribe en el diario.
001600*****************************************************************
001700 PROGRAM-ID. BANK2.
001800 AUTHOR. J. OLLOQUI.
001900 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
002000 DATE-WRITTEN. 10-MAR-1988.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO UNIZARBANK - NO DIFUNDIR.
002300*****************************************************************
002400*                     HISTORIAL DE CAMBIOS
002500*-----------------------------------------------------------------
002600* FECHA      AUTOR     PETICION   DESCRIPCION
002700* ---------  --------  ---------  --------------------------------
002800* 10-MAR-88  J.OLLOQUI            CREACION -- CONSULTA DE SALDO
002900*                                 POR PANTALLA
003000* 03-SEP-93  M.SANZ    SEG-114    SE REGISTRA LA CONSULTA COMO
003100*                                 MOVIMIENTO DE AUDITORIA
003200* 30-NOV-98  R.PEREZ   OPS-311    REESCRITURA COMO SUBPROGRAMA DE
003300*                                 LOTE -- SIN PANTALLA QUE MOSTRAR
003400*                                 EL SALDO, SE DEVUELVE SOLO EL
003500*                                 MOVIMIENTO DE AUDITORIA
003600* 09-AUG-03  J.OLLOQUI OPS-388    SE VALIDA EL FORMATO DE LA
003700*                                 CUENTA ANTES DE CONSULTAR EL
003800*                                 SALDO, TRAS EL CAMBIO A CUENTA
003900*                                 ALFANUMERICA DE 5 A 20 POSICS.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-4341.
004400 OBJECT-COMPUTER. IBM-4341.
004500 SPECIAL-NAMES.
004600     CLASS WS-ALFANUMERICO IS "0" THRU "9" "A" THRU "Z" " ".
004700*****************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-NUM-CONSULTAS            COMP PIC S9(04) VALUE 0.
005100*****************************************************************
005200 LINKAGE SECTION.
005300 COPY ACCTREC REPLACING CTA-REGISTRO BY LK-CTA-CUENTA.
005400 COPY TXNREQ.
005500 COPY TXNREC REPLACING MOV-REGISTRO BY LK-MOV-SALIDA.
005600 01  LK-RESULTADO.
005700     05  LK-RESULTADO-COD         PIC X(01).
005800         88  LK-ACEPTADO                VALUE "A".
005900         88  LK-RECHAZADO               VALUE "R".
006000     05  FILLER                   PIC X(03).
006100 01  LK-MOTIVO-RECHAZO            PIC X(20).
006200 01  LK-MOTIVO-RECHAZO-R      REDEFINES LK-MOTIVO-RECHAZO.
006300*    LK-MOTIVO-RESERVADO SE RESERVA PARA UN FUTURO CODIGO DE
006400*    MOTIVO NORMALIZADO (PENDIENTE, VER OPS-355); DE MOMENTO EL
006500*    TEXTO LIBRE OCUPA TODO EL CAMPO Y VA EN LK-MOTIVO-TEXTO
006600     05  LK-MOTIVO-RESERVADO      PIC X(04).
006700     05  LK-MOTIVO-TEXTO          PIC X(14).
006800     05  FILLER                   PIC X(02).
006900*****************************************************************
007000 PROCEDURE DIVISION USING LK-CTA-CUENTA
007100                           SOL-REGISTRO
007200                           LK-MOV-SALIDA
007300                           LK-RESULTADO-COD
007400                           LK-MOTIVO-RECHAZO.
007500*-----------------------------------------------------------------
007600 100-EJECUTAR-CONSULTA.
007700     MOVE "A" TO LK-RESULTADO-COD.
007800     MOVE SPACES TO LK-MOTIVO-RECHAZO.
007900     ADD 1 TO WS-NUM-CONSULTAS.
008000     PERFORM 195-VALIDAR-FORMATO-CUENTA
008100             THRU 195-VALIDAR-FORMATO-CUENTA-EXIT.
008200     PERFORM 200-CONSULTAR-SALDO THRU 200-CONSULTAR-SALDO-EXIT.
008300     GOBACK.
008400*-----------------------------------------------------------------
008500 195-VALIDAR-FORMATO-CUENTA.
008600     IF CTA-NUMERO OF LK-CTA-CUENTA IS NOT WS-ALFANUMERICO
008700         MOVE "R" TO LK-RESULTADO-COD
008800         MOVE "CUENTA CON FORMATO INVALIDO" TO LK-MOTIVO-RECHAZO
008900     END-IF.
009000 195-VALIDAR-FORMATO-CUENTA-EXIT.
009100     EXIT.
009200*-----------------------------------------------------------------
009300 200-CONSULTAR-SALDO.
009400     MOVE CTA-NUMERO OF LK-CTA-CUENTA
009500             TO MOV-CTA-NUMERO OF LK-MOV-SALIDA.
009600     MOVE "05" TO MOV-TIPO-COD OF LK-MOV-SALIDA.
009700     MOVE 0 TO MOV-IMPORTE OF LK-MOV-SALIDA.
009800     MOVE CTA-SALDO OF LK-CTA-CUENTA
009900             TO MOV-SALDO-POST OF LK-MOV-SALIDA.
010000     MOVE SPACES TO MOV-CTA-DESTINO OF LK-MOV-SALIDA.
010100     IF LK-ACEPTADO
010200         MOVE "C" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
010300         MOVE "BALANCE INQUIRY" TO
010400                 MOV-DESCRIPCION OF LK-MOV-SALIDA
010500     ELSE
010600         MOVE "F" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
010700         MOVE LK-MOTIVO-RECHAZO TO
010800                 MOV-DESCRIPCION OF LK-MOV-SALIDA
010900     END-IF.
011000 200-CONSULTAR-SALDO-EXIT.
011100     EXIT.
