000100*****************************************************************
000200* ACCTREC.CPY
000300*-----------------------------------------------------------------
000400* CUENTA MAESTRA DE CLIENTE  --  UNIZARBANK
000500*
000600* Un registro por cuenta abierta en el cajero.  Este layout
000700* sustituye a la antigua pareja de ficheros indexados
000800* TARJETAS/INTENTOS de la aplicacion de pantalla; ahora la
000900* cuenta lleva su propio PIN, su propio contador de intentos
001000* fallidos y su propio control de limite diario, todo en el
001100* mismo registro, para poder tratarla como una tabla en memoria
001200* durante el proceso batch (ver CTA-TABLA en BANK1).
001300*
001400* Se copia sin cambios en:
001500*   - BANK1   (FD ACCOUNT-MASTER / ACCOUNT-MASTER-OUT, y la
001600*              tabla CTA-TABLA de WORKING-STORAGE)
001700*   - BANK2, BANK4, BANK5, BANK6, BANK8 (LINKAGE SECTION, la
001800*              entrada de cuenta que reciben de BANK1)
001900*
002000* HISTORIAL DE CAMBIOS
002100*   10-MAR-88  J.OLLOQUI    CREACION INICIAL, CUENTA DE AHORRO
002200*                           UNICAMENTE (SIN CAMPOS DE TIPO)
002300*   22-JUL-89  J.OLLOQUI    SE AÑADE CTA-TIPO-COD PARA DAR DE
002400*                           ALTA CUENTA CORRIENTE Y NOMINA
002500*   14-JAN-91  M.SANZ       CTA-ESTADO-COD SUSTITUYE AL ANTIGUO
002600*                           INDICADOR DE BAJA DE UN SOLO BYTE
002700*   03-SEP-93  M.SANZ       CONTROL DE INTENTOS FALLIDOS Y
002800*                           BLOQUEO DE CUENTA (ANTES EN FICHERO
002900*                           INTENTOS.UBD, PETICION SEG-114)
003000*   19-FEB-96  R.PEREZ      LIMITE Y ACUMULADO DE RETIRADA
003100*                           DIARIA, PETICION OPS-227
003200*   30-NOV-98  R.PEREZ      REVISION MILENIO -- CTA-ULT-RESET
003300*                           PASA A CCYYMMDD DE 8 DIGITOS
003400*   11-JUN-01  A.IBORRA     RELLENO FINAL AMPLIADO PARA DEJAR
003500*                           HUECO A FUTURA CTA-SUCURSAL-COD
003600*   09-AUG-03  J.OLLOQUI    OPS-388 -- CTA-NUMERO PASA DE 7 A 20
003700*                           POSICIONES ALFANUMERICAS; EL FORMATO
003800*                           NUEVO DE CUENTA ADMITE LETRAS (P.EJ.
003900*                           "ACC1001") Y NO SOLO DIGITOS
004000*****************************************************************
004100 01  CTA-REGISTRO.
004200*---------------------------------------------------------------
004300*    CLAVE LOGICA DE LA CUENTA -- ALFANUMERICA, 5 A 20 POSICIONES
004400*---------------------------------------------------------------
004500     05  CTA-NUMERO              PIC X(20).
004600     05  CTA-USUARIO-ID          PIC X(20).
004700     05  CTA-CLAVE               PIC X(04).
004800*---------------------------------------------------------------
004900*    DATOS DEL TITULAR
005000*---------------------------------------------------------------
005100     05  CTA-TITULAR             PIC X(40).
005200*---------------------------------------------------------------
005300*    SALDO Y CLASIFICACION DE LA CUENTA
005400*---------------------------------------------------------------
005500     05  CTA-SALDO               PIC S9(09)V9(02).
005600     05  CTA-TIPO-COD            PIC X(02).
005700         88  CTA-TIPO-AHORRO           VALUE "01".
005800         88  CTA-TIPO-CORRIENTE        VALUE "02".
005900         88  CTA-TIPO-NOMINA           VALUE "03".
006000         88  CTA-TIPO-PLAZO-FIJO       VALUE "04".
006100     05  CTA-ESTADO-COD          PIC X(01).
006200         88  CTA-ACTIVA                VALUE "A".
006300         88  CTA-INACTIVA              VALUE "I".
006400         88  CTA-SUSPENDIDA            VALUE "S".
006500         88  CTA-CERRADA               VALUE "C".
006600         88  CTA-CONGELADA             VALUE "F".
006700*---------------------------------------------------------------
006800*    SEGURIDAD DE ACCESO -- SUSTITUYE A INTENTOS.UBD
006900*---------------------------------------------------------------
007000     05  CTA-INTENTOS-FALLOS     PIC S9(02).
007100     05  CTA-BLOQUEADA-IND       PIC X(01).
007200         88  CTA-BLOQUEADA             VALUE "Y".
007300         88  CTA-NO-BLOQUEADA          VALUE "N".
007400*---------------------------------------------------------------
007500*    CONTROL DE RETIRADA DIARIA
007600*---------------------------------------------------------------
007700     05  CTA-LIMITE-DIARIO       PIC S9(07)V9(02).
007800     05  CTA-RETIRADO-DIARIO     PIC S9(07)V9(02).
007900     05  CTA-ULT-RESET-FECHA     PIC 9(08).
008000*---------------------------------------------------------------
008100*    VISTA ALTERNATIVA DE LA FECHA DE ULTIMO RESET, DESGLOSADA
008200*    EN ANO/MES/DIA -- SE USA EN LA COMPARACION DEL RESET DE
008300*    LIMITE DIARIO (VER 340-RESET-LIMITE-DIARIO EN BANK1)
008400*---------------------------------------------------------------
008500     05  CTA-ULT-RESET-R REDEFINES CTA-ULT-RESET-FECHA.
008600         10  CTA-ULT-RESET-ANO   PIC 9(04).
008700         10  CTA-ULT-RESET-MES   PIC 9(02).
008800         10  CTA-ULT-RESET-DIA   PIC 9(02).
008900*---------------------------------------------------------------
009000*    HUECO DE CRECIMIENTO -- RESERVADO PARA SUCURSAL/DIVISA
009100*---------------------------------------------------------------
009200     05  FILLER                  PIC X(10).
