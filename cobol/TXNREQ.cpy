000100*****************************************************************
000200* TXNREQ.CPY
000300*-----------------------------------------------------------------
000400* SOLICITUD DE OPERACION DE CAJERO (ENTRADA DEL LOTE)
000500*
000600* Un registro por operacion a aplicar, en el orden en que llega
000700* en TRANSACTION-REQUEST-FILE.  Sustituye a la antigua
000800* ACCEPT/ACCEPT DATA-ACCEPT de pantalla (BANK1 P2, BANK4
000900* ENTRADA-USUARIO, BANK6 FILTRO-CUENTA, BANK8 DATA-ACCEPT):
001000* todo lo que antes tecleaba el cliente en el cajero llega ya
001100* en el registro de solicitud.
001200*
001300* Se copia unicamente en BANK1 (FD TRANSACTION-REQUEST-FILE).
001400*
001500* HISTORIAL DE CAMBIOS
001600*   30-NOV-98  R.PEREZ      CREACION INICIAL PARA EL PASE A
001700*                           PROCESO POR LOTES, PETICION OPS-311
001800*   14-APR-99  A.IBORRA     SE AÑADEN SOL-CLAVE-NUEVA Y
001900*                           SOL-CLAVE-CONFIRMA PARA CUBRIR EL
002000*                           CAMBIO DE CLAVE EN LOTE
002100*   09-AUG-03  J.OLLOQUI    OPS-388 -- SOL-CTA-DESTINO PASA A 20
002200*                           POSICIONES ALFANUMERICAS
002300*****************************************************************
002400 01  SOL-REGISTRO.
002500*---------------------------------------------------------------
002600*    IDENTIFICACION DEL SOLICITANTE
002700*---------------------------------------------------------------
002800     05  SOL-USUARIO-ID          PIC X(20).
002900     05  SOL-CLAVE               PIC X(04).
003000*---------------------------------------------------------------
003100*    OPERACION SOLICITADA
003200*---------------------------------------------------------------
003300     05  SOL-OP-COD              PIC X(02).
003400         88  SOL-OP-RETIRADA           VALUE "01".
003500         88  SOL-OP-INGRESO            VALUE "02".
003600         88  SOL-OP-TRANSFERENCIA      VALUE "03".
003700         88  SOL-OP-CAMBIO-CLAVE       VALUE "04".
003800         88  SOL-OP-CONSULTA-SALDO     VALUE "05".
003900     05  SOL-IMPORTE             PIC S9(09)V9(02).
004000*---------------------------------------------------------------
004100*    DATOS PROPIOS DE TRANSFERENCIA
004200*---------------------------------------------------------------
004300     05  SOL-CTA-DESTINO         PIC X(20).
004400*---------------------------------------------------------------
004500*    DATOS PROPIOS DE CAMBIO DE CLAVE
004600*---------------------------------------------------------------
004700     05  SOL-CLAVE-NUEVA         PIC X(04).
004800     05  SOL-CLAVE-CONFIRMA      PIC X(04).
004900*---------------------------------------------------------------
005000*    RELLENO FINAL
005100*---------------------------------------------------------------
005200     05  FILLER                  PIC X(15).
