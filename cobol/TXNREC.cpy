000100*****************************************************************
000200* TXNREC.CPY
000300*-----------------------------------------------------------------
000400* MOVIMIENTO DE CUENTA (RASTRO DE AUDITORIA)  --  UNIZARBANK
000500*
000600* Un registro por cada apunte que el lote de cajero llega a
000700* confirmar contra una cuenta: retirada, ingreso, cada lado de
000800* una transferencia, y cambio de clave.  Hereda el nombre de
000900* campo MOV- de los antiguos programas de pantalla (BANK2, 4,
001000* 5, 6, 9, 10), que ya usaban ese prefijo para el fichero
001100* movimientos.ubd; lo que cambia es que ahora un solo layout
001200* sirve para todas las operaciones en lugar de repetirse en
001300* cada programa.
001400*
001500* Se copia en BANK1 (FD TRANSACTION-LOG-FILE) y en el LINKAGE
001600* SECTION de BANK2/4/5/6/8, que reciben una o dos copias de
001700* este area (MOV-SALIDA / MOV-SALIDA-2 en el caso de BANK6) y
001800* las rellenan; BANK1 es quien las escribe en el fichero.
001900*
002000* HISTORIAL DE CAMBIOS
002100*   10-MAR-88  J.OLLOQUI    CREACION INICIAL (SOLO RETIRADA E
002200*                           INGRESO)
002300*   22-JUL-89  J.OLLOQUI    SE AÑADE MOV-CTA-DESTINO PARA
002400*                           TRANSFERENCIAS ENTRE CUENTAS
002500*   03-SEP-93  M.SANZ       MOV-ESTADO-COD; ANTES TODO
002600*                           MOVIMIENTO ESCRITO SE DABA POR
002700*                           COMPLETADO
002800*   30-NOV-98  R.PEREZ      REVISION MILENIO -- MOV-ID PASA A
002900*                           FECHA CCYYMMDD + SECUENCIA, EN
003000*                           LUGAR DEL CORRELATIVO DE 35 DIGITOS
003100*                           HEREDADO DE MOVIMIENTOS.UBD
003200*   09-AUG-03  J.OLLOQUI    OPS-388 -- MOV-CTA-NUMERO Y
003300*                           MOV-CTA-DESTINO PASAN A 20 POSICIONES
003400*                           PARA CASAR CON EL NUEVO FORMATO
003500*                           ALFANUMERICO DE CTA-NUMERO
003600*****************************************************************
003700 01  MOV-REGISTRO.
003800*---------------------------------------------------------------
003900*    IDENTIFICADOR DEL MOVIMIENTO -- FECHA DE LOTE + SECUENCIA
004000*---------------------------------------------------------------
004100     05  MOV-ID                  PIC X(20).
004200     05  MOV-ID-R REDEFINES MOV-ID.
004300         10  MOV-ID-FECHA        PIC 9(08).
004400         10  MOV-ID-SECUENCIA    PIC 9(06).
004500         10  FILLER              PIC X(06).
004600*---------------------------------------------------------------
004700*    CUENTA AFECTADA Y TIPO DE OPERACION
004800*---------------------------------------------------------------
004900     05  MOV-CTA-NUMERO          PIC X(20).
005000     05  MOV-TIPO-COD            PIC X(02).
005100         88  MOV-TIPO-INGRESO          VALUE "01".
005200         88  MOV-TIPO-RETIRADA         VALUE "02".
005300         88  MOV-TIPO-TRANSF-SALIDA    VALUE "03".
005400         88  MOV-TIPO-TRANSF-ENTRADA   VALUE "04".
005500         88  MOV-TIPO-CONSULTA-SALDO   VALUE "05".
005600         88  MOV-TIPO-CAMBIO-CLAVE     VALUE "06".
005700*---------------------------------------------------------------
005800*    IMPORTE Y SALDO RESULTANTE
005900*---------------------------------------------------------------
006000     05  MOV-IMPORTE             PIC S9(09)V9(02).
006100     05  MOV-SALDO-POST          PIC S9(09)V9(02).
006200     05  MOV-CTA-DESTINO         PIC X(20).
006300*---------------------------------------------------------------
006400*    ESTADO DEL MOVIMIENTO Y DESCRIPCION LIBRE
006500*---------------------------------------------------------------
006600     05  MOV-ESTADO-COD          PIC X(01).
006700         88  MOV-COMPLETADO            VALUE "C".
006800         88  MOV-PENDIENTE             VALUE "P".
006900         88  MOV-FALLIDO               VALUE "F".
007000         88  MOV-CANCELADO             VALUE "X".
007100         88  MOV-REVERTIDO             VALUE "R".
007200     05  MOV-DESCRIPCION         PIC X(40).
007300*---------------------------------------------------------------
007400*    RELLENO FINAL
007500*---------------------------------------------------------------
007600     05  FILLER                  PIC X(05).
