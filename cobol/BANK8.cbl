000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAM-ID.  BANK8
000400* TITULO....   CAMBIO DE CLAVE PERSONAL (PIN)
000500* SISTEMA...   CAJERO AUTOMATICO UNIZARBANK
000600*-----------------------------------------------------------------
000700* CALLed por BANK1 (360-DESPACHAR-OPERACION) cuando SOL-OP-COD =
000800* "04".  Valida la clave nueva contra la de confirmacion y contra
000900* la lista de claves debiles, y la graba en la cuenta ya
001000* autenticada.
001100*
001200* Hasta la revision de 30-NOV-98 pedia la clave nueva y su
001300* confirmacion por ACCEPT de pantalla (DATA-ACCEPT); ahora ambas
001400* llegan ya en el registro de solicitud (SOL-CLAVE-NUEVA,
001500* SOL-CLAVE-CONFIRMA).
001600*****************************************************************
001700 PROGRAM-ID. BANK8.
001800 AUTHOR. M. SANZ.
001900 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
002000 DATE-WRITTEN. 14-JAN-1991.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO UNIZARBANK - NO DIFUNDIR.
002300*****************************************************************
002400*                     HISTORIAL DE CAMBIOS
002500*-----------------------------------------------------------------
002600* FECHA      AUTOR     PETICION   DESCRIPCION
002700* ---------  --------  ---------  --------------------------------
002800* 14-JAN-91  M.SANZ    SEG-098    CREACION -- CAMBIO DE CLAVE
002900*                                 CONTRA TARJETAS.UBD
003000* 03-SEP-93  M.SANZ    SEG-114    SE RECHAZAN CLAVES DEBILES
003100*                                 (0000, 1234, IGUAL A LA ACTUAL)
003200* 30-NOV-98  R.PEREZ   OPS-311    REESCRITURA COMO SUBPROGRAMA DE
003300*                                 LOTE -- RECIBE LA CUENTA Y LA
003400*                                 SOLICITUD POR LINKAGE
003500* 09-AUG-03  M.SANZ    OPS-388    LA LISTA DE CLAVES DEBILES
003600*                                 (0000, 1234) SE SUSTITUYE POR
003700*                                 UNA REGLA GENERAL: SE RECHAZAN
003800*                                 4 DIGITOS IGUALES Y CUALQUIER
003900*                                 SECUENCIA CONSECUTIVA ASCENDENTE
004000*                                 O DESCENDENTE DE PASO 1
004100* 09-AUG-03  M.SANZ    OPS-388    LA DESCRIPCION DEL MOVIMIENTO
004200*                                 ACEPTADO PASA A "PIN CHANGED
004300*                                 SUCCESSFULLY"
004400* 09-AUG-03  M.SANZ    OPS-388    SE VALIDA EL FORMATO DE LA
004500*                                 CUENTA ANTES DE VALIDAR LA
004600*                                 CLAVE NUEVA, TRAS EL CAMBIO A
004700*                                 CUENTA ALFANUMERICA
004800* 02-SEP-03  M.SANZ    OPS-395    SE COMPRUEBA SI LA CLAVE
004900*                                 COINCIDE CON LA ACTUAL JUSTO
005000*                                 TRAS EL FORMATO, ANTES DE LA
005100*                                 CONFIRMACION (ANTES SE
005200*                                 COMPROBABA AL FINAL, DENTRO DE
005300*                                 220-CLAVE-DEBIL)
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-4341.
005800 OBJECT-COMPUTER. IBM-4341.
005900 SPECIAL-NAMES.
006000     CLASS WS-ALFANUMERICO IS "0" THRU "9" "A" THRU "Z" " ".
006100*****************************************************************
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*-----------------------------------------------------------------
006500*    DESGLOSE DE LA CLAVE NUEVA EN DIGITOS SUELTOS PARA EL
006600*    ANALISIS DE CLAVE DEBIL (PETICION OPS-388)
006700*-----------------------------------------------------------------
006800 01  WS-CLAVE-TRABAJO            PIC X(04).
006900 01  WS-CLAVE-DIGITOS REDEFINES WS-CLAVE-TRABAJO.
007000     05  WS-CLAVE-DIGITO         PIC 9 OCCURS 4 TIMES.
007100 77  WS-NUM-VALIDACIONES         COMP PIC S9(04) VALUE 0.
007200*****************************************************************
007300 LINKAGE SECTION.
007400 COPY ACCTREC REPLACING CTA-REGISTRO BY LK-CTA-CUENTA.
007500 COPY TXNREQ.
007600 COPY TXNREC REPLACING MOV-REGISTRO BY LK-MOV-SALIDA.
007700 01  LK-RESULTADO.
007800     05  LK-RESULTADO-COD         PIC X(01).
007900         88  LK-ACEPTADO                VALUE "A".
008000         88  LK-RECHAZADO               VALUE "R".
008100     05  FILLER                   PIC X(03).
008200 01  LK-MOTIVO-RECHAZO            PIC X(20).
008300 01  LK-MOTIVO-RECHAZO-R      REDEFINES LK-MOTIVO-RECHAZO.
008400*    LK-MOTIVO-RESERVADO SE RESERVA PARA UN FUTURO CODIGO DE
008500*    MOTIVO NORMALIZADO (PENDIENTE, VER OPS-355); DE MOMENTO EL
008600*    TEXTO LIBRE OCUPA TODO EL CAMPO Y VA EN LK-MOTIVO-TEXTO
008700     05  LK-MOTIVO-RESERVADO      PIC X(04).
008800     05  LK-MOTIVO-TEXTO          PIC X(14).
008900     05  FILLER                   PIC X(02).
009000*****************************************************************
009100 PROCEDURE DIVISION USING LK-CTA-CUENTA
009200                           SOL-REGISTRO
009300                           LK-MOV-SALIDA
009400                           LK-RESULTADO-COD
009500                           LK-MOTIVO-RECHAZO.
009600*-----------------------------------------------------------------
009700 100-EJECUTAR-CAMBIO-CLAVE.
009800     MOVE "A" TO LK-RESULTADO-COD.
009900     MOVE SPACES TO LK-MOTIVO-RECHAZO.
010000     ADD 1 TO WS-NUM-VALIDACIONES.
010100     PERFORM 200-VALIDAR-CLAVE-NUEVA
010200             THRU 200-VALIDAR-CLAVE-NUEVA-EXIT.
010300     IF LK-ACEPTADO
010400         PERFORM 300-ESCRIBIR-CLAVE THRU 300-ESCRIBIR-CLAVE-EXIT
010500     END-IF.
010600     PERFORM 400-ESCRIBIR-MOVIMIENTO
010700             THRU 400-ESCRIBIR-MOVIMIENTO-EXIT.
010800     GOBACK.
010900*-----------------------------------------------------------------
011000 200-VALIDAR-CLAVE-NUEVA.
011100     IF CTA-NUMERO OF LK-CTA-CUENTA IS NOT WS-ALFANUMERICO
011200         MOVE "R" TO LK-RESULTADO-COD
011300         MOVE "CUENTA CON FORMATO INVALIDO" TO LK-MOTIVO-RECHAZO
011400         GO TO 200-VALIDAR-CLAVE-NUEVA-EXIT
011500     END-IF.
011600     IF SOL-CLAVE-NUEVA NOT NUMERIC
011700         MOVE "R" TO LK-RESULTADO-COD
011800         MOVE "FORMATO DE CLAVE INVALIDO" TO LK-MOTIVO-RECHAZO
011900         GO TO 200-VALIDAR-CLAVE-NUEVA-EXIT
012000     END-IF.
012100     IF SOL-CLAVE-NUEVA = CTA-CLAVE OF LK-CTA-CUENTA
012200         MOVE "R" TO LK-RESULTADO-COD
012300         MOVE "IGUAL A LA CLAVE ACTUAL" TO LK-MOTIVO-RECHAZO
012400         GO TO 200-VALIDAR-CLAVE-NUEVA-EXIT
012500     END-IF.
012600     IF SOL-CLAVE-NUEVA NOT = SOL-CLAVE-CONFIRMA
012700         MOVE "R" TO LK-RESULTADO-COD
012800         MOVE "LA CONFIRMACION NO COINCIDE" TO LK-MOTIVO-RECHAZO
012900         GO TO 200-VALIDAR-CLAVE-NUEVA-EXIT
013000     END-IF.
013100     PERFORM 220-CLAVE-DEBIL THRU 220-CLAVE-DEBIL-EXIT.
013200 200-VALIDAR-CLAVE-NUEVA-EXIT.
013300     EXIT.
013400*-----------------------------------------------------------------
013500*    RECHAZA CLAVES TRIVIALES Y LA REPETICION DE LA CLAVE ACTUAL
013600*    -- PETICION SEG-114, TRAS EL INCIDENTE DE CLAVES 0000
013700*-----------------------------------------------------------------
013800 220-CLAVE-DEBIL.
013900     MOVE SOL-CLAVE-NUEVA TO WS-CLAVE-TRABAJO.
014000     IF WS-CLAVE-DIGITO (1) = WS-CLAVE-DIGITO (2)
014100        AND WS-CLAVE-DIGITO (2) = WS-CLAVE-DIGITO (3)
014200        AND WS-CLAVE-DIGITO (3) = WS-CLAVE-DIGITO (4)
014300         MOVE "R" TO LK-RESULTADO-COD
014400         MOVE "CLAVE DEMASIADO DEBIL" TO LK-MOTIVO-RECHAZO
014500         GO TO 220-CLAVE-DEBIL-EXIT
014600     END-IF.
014700     IF WS-CLAVE-DIGITO (2) = WS-CLAVE-DIGITO (1) + 1
014800        AND WS-CLAVE-DIGITO (3) = WS-CLAVE-DIGITO (2) + 1
014900        AND WS-CLAVE-DIGITO (4) = WS-CLAVE-DIGITO (3) + 1
015000         MOVE "R" TO LK-RESULTADO-COD
015100         MOVE "CLAVE DEMASIADO DEBIL" TO LK-MOTIVO-RECHAZO
015200         GO TO 220-CLAVE-DEBIL-EXIT
015300     END-IF.
015400     IF WS-CLAVE-DIGITO (2) = WS-CLAVE-DIGITO (1) - 1
015500        AND WS-CLAVE-DIGITO (3) = WS-CLAVE-DIGITO (2) - 1
015600        AND WS-CLAVE-DIGITO (4) = WS-CLAVE-DIGITO (3) - 1
015700         MOVE "R" TO LK-RESULTADO-COD
015800         MOVE "CLAVE DEMASIADO DEBIL" TO LK-MOTIVO-RECHAZO
015900         GO TO 220-CLAVE-DEBIL-EXIT
016000     END-IF.
016100 220-CLAVE-DEBIL-EXIT.
016200     EXIT.
016300*-----------------------------------------------------------------
016400 300-ESCRIBIR-CLAVE.
016500     MOVE SOL-CLAVE-NUEVA TO CTA-CLAVE OF LK-CTA-CUENTA.
016600 300-ESCRIBIR-CLAVE-EXIT.
016700     EXIT.
016800*-----------------------------------------------------------------
016900 400-ESCRIBIR-MOVIMIENTO.
017000     MOVE CTA-NUMERO OF LK-CTA-CUENTA
017100             TO MOV-CTA-NUMERO OF LK-MOV-SALIDA.
017200     MOVE "06" TO MOV-TIPO-COD OF LK-MOV-SALIDA.
017300     MOVE 0 TO MOV-IMPORTE OF LK-MOV-SALIDA.
017400     MOVE CTA-SALDO OF LK-CTA-CUENTA
017500             TO MOV-SALDO-POST OF LK-MOV-SALIDA.
017600     MOVE SPACES TO MOV-CTA-DESTINO OF LK-MOV-SALIDA.
017700     IF LK-ACEPTADO
017800         MOVE "C" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
017900         MOVE "PIN Changed Successfully" TO
018000                 MOV-DESCRIPCION OF LK-MOV-SALIDA
018100     ELSE
018200         MOVE "F" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
018300         MOVE LK-MOTIVO-RECHAZO TO
018400                 MOV-DESCRIPCION OF LK-MOV-SALIDA
018500     END-IF.
018600 400-ESCRIBIR-MOVIMIENTO-EXIT.
018700     EXIT.
018800
