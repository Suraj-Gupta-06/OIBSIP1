000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAM-ID.  BANK1
000400* TITULO....   MOTOR DE PROCESO POR LOTES DEL CAJERO AUTOMATICO
000500* SISTEMA...   CAJERO AUTOMATICO UNIZARBANK
000600*-----------------------------------------------------------------
000700* Lee un lote de solicitudes de operacion (TRANSACTION-REQUEST-
000800* FILE), autentica cada una contra la cuenta maestra, reparte la
000900* operacion pedida al subprograma que corresponda (BANK2, 4, 5,
001000* 6 u 8), acumula los totales de control y produce el listado
001100* REGISTER-REPORT con ruptura de control por cuenta.  Al cierre
001200* del lote vuelca la cuenta maestra actualizada a
001300* ACCOUNT-MASTER-OUT.
001400*
001500* Hasta la revision de 30-NOV-98 este programa era el modulo de
001600* pantalla que atendia el menu del cajero (login por tarjeta y
001700* PIN, CALL a un modulo por cada opcion). Se conserva la misma
001800* plantilla de CALL por operacion; lo que cambia es que ahora
001900* quien decide la operacion es el registro de solicitud del
002000* fichero de entrada, no la tecla que pulsaba el cliente.
002100*****************************************************************
002200 PROGRAM-ID. BANK1.
002300 AUTHOR. R. PEREZ.
002400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
002500 DATE-WRITTEN. 10-MAR-1988.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO UNIZARBANK - NO DIFUNDIR.
002800*****************************************************************
002900*                     HISTORIAL DE CAMBIOS
003000*-----------------------------------------------------------------
003100* FECHA      AUTOR     PETICION   DESCRIPCION
003200* ---------  --------  ---------  --------------------------------
003300* 10-MAR-88  J.OLLOQUI            CREACION -- MENU DE PANTALLA,
003400*                                 LOGIN CONTRA TARJETAS.UBD
003500* 04-JUN-88  J.OLLOQUI            SE AÑADE OPCION 5, ORDENAR
003600*                                 TRANSFERENCIA (CALL BANK6)
003700* 22-JUL-89  J.OLLOQUI            SE AÑADE CUENTA CORRIENTE Y
003800*                                 NOMINA (CTA-TIPO-COD)
003900* 14-JAN-91  M.SANZ    SEG-098    BLOQUEO DE TARJETA A LOS 3
004000*                                 INTENTOS DE PIN
004100* 03-SEP-93  M.SANZ    SEG-114    CONTADOR DE INTENTOS PASA A LA
004200*                                 PROPIA CUENTA (FIN DE
004300*                                 INTENTOS.UBD COMO FICHERO
004400*                                 APARTE)
004500* 19-FEB-96  R.PEREZ   OPS-227    LIMITE DE RETIRADA DIARIA
004600* 30-NOV-98  R.PEREZ   OPS-311    REESCRITURA COMO PROCESO POR
004700*                                 LOTES -- SE ELIMINA LA SECCION
004800*                                 SCREEN, SE LEE
004900*                                 TRANSACTION-REQUEST-FILE EN VEZ
005000*                                 DE TARJETA POR TECLADO. FECHAS
005100*                                 DE 8 DIGITOS (CCYYMMDD) EN TODO
005200*                                 EL PROGRAMA -- REVISION MILENIO
005300* 14-APR-99  A.IBORRA  OPS-322    SE AÑADE EL LISTADO
005400*                                 REGISTER-REPORT CON RUPTURA DE
005500*                                 CONTROL POR CUENTA
005600* 02-AUG-00  A.IBORRA  OPS-355    ACCOUNT-MASTER-OUT SE ESCRIBE
005700*                                 SOLO AL CIERRE DEL LOTE, NO
005800*                                 CUENTA A CUENTA
005900* 02-AUG-00  A.IBORRA  OPS-355    SE AÑADE UPSI-0 (SYSUPSI) PARA
006000*                                 SUPRIMIR EL DETALLE DEL LISTADO
006100*                                 EN CIERRES DE MUCHO VOLUMEN
006200* 09-AUG-03  J.OLLOQUI OPS-388    CTA-NUMERO PASA DE 7 A 20
006300*                                 POSICIONES ALFANUMERICAS EN
006400*                                 CTA-TABLA, CTA-REGISTRO-SALIDA,
006500*                                 WS-CTA-ANTERIOR Y LAS LINEAS
006600*                                 DEL LISTADO -- NUEVO FORMATO DE
006700*                                 CUENTA (VER ACCTREC.CPY)
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-4341.
007200 OBJECT-COMPUTER. IBM-4341.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS WS-ALFANUMERICO IS "0" THRU "9" "A" THRU "Z" " "
007600     UPSI-0 IS WS-CONMUTADOR-LISTADO.
007700*-----------------------------------------------------------------
007800*    UPSI-0 A "1" EN LA JCL DE ARRANQUE (SYSUPSI) SUPRIME LAS
007900*    LINEAS DE DETALLE DEL LISTADO Y DEJA SOLO LOS SUBTOTALES Y
008000*    TOTALES FINALES -- OPCION PARA CIERRES CON MUCHO VOLUMEN
008100*-----------------------------------------------------------------
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS FS-ACCTMSTR.
008700
008800     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TXNREQST
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS FS-TXNREQST.
009100
009200     SELECT TRANSACTION-LOG-FILE ASSIGN TO TXNLOG
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS FS-TXNLOG.
009500
009600     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMOUT
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS FS-ACCTMOUT.
009900
010000     SELECT REGISTER-REPORT ASSIGN TO REGREPT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS FS-REGREPT.
010300*****************************************************************
010400 DATA DIVISION.
010500 FILE SECTION.
010600*-----------------------------------------------------------------
010700 FD  ACCOUNT-MASTER
010800     LABEL RECORD STANDARD.
010900 COPY ACCTREC.
011000*-----------------------------------------------------------------
011100 FD  TRANSACTION-REQUEST-FILE
011200     LABEL RECORD STANDARD.
011300 COPY TXNREQ.
011400*-----------------------------------------------------------------
011500 FD  TRANSACTION-LOG-FILE
011600     LABEL RECORD STANDARD.
011700 COPY TXNREC.
011800*-----------------------------------------------------------------
011900 FD  ACCOUNT-MASTER-OUT
012000     LABEL RECORD STANDARD.
012100 01  CTA-REGISTRO-SALIDA         PIC X(137).
012200*-----------------------------------------------------------------
012300 FD  REGISTER-REPORT
012400     LABEL RECORD STANDARD.
012500 01  REG-LINEA                   PIC X(133).
012600*****************************************************************
012700 WORKING-STORAGE SECTION.
012800*-----------------------------------------------------------------
012900*    FECHA DE ARRANQUE DEL LOTE -- HASTA LA REVISION MILENIO SE
013000*    TOMABA DE ACCEPT FROM DATE (AAMMDD, 2 DIGITOS DE ANO); DESDE
013100*    OPS-311 SE TOMA CON EL AÑO A 4 DIGITOS
013200*-----------------------------------------------------------------
013300 01  CAMPOS-FECHA.
013400     05  FECHA.
013500         10  ANO                 PIC 9(04).
013600         10  MES                 PIC 9(02).
013700         10  DIA                 PIC 9(02).
013800     05  FILLER                  PIC X(02).
013900*
014000 01  WS-FECHA-LOTE-R REDEFINES CAMPOS-FECHA.
014100     05  WS-FECHA-LOTE           PIC 9(08).
014200     05  FILLER                  PIC X(02).
014300*-----------------------------------------------------------------
014400*    ESTADO DE LOS FICHEROS
014500*-----------------------------------------------------------------
014600 01  ESTADOS-FICHERO.
014700     05  FS-ACCTMSTR             PIC X(02).
014800     05  FS-TXNREQST             PIC X(02).
014900     05  FS-TXNLOG               PIC X(02).
015000     05  FS-ACCTMOUT             PIC X(02).
015100     05  FS-REGREPT              PIC X(02).
015200     05  FILLER                  PIC X(06).
015300*-----------------------------------------------------------------
015400*    CONMUTADORES Y CONTADORES DEL LOTE
015500*-----------------------------------------------------------------
015600 01  SWITCHES-Y-CONTADORES.
015700     05  WS-EOF-CUENTAS-SW       PIC X(01) VALUE "N".
015800         88  EOF-CUENTAS               VALUE "Y".
015900     05  WS-EOF-SOLICITUD-SW     PIC X(01) VALUE "N".
016000         88  EOF-SOLICITUDES           VALUE "Y".
016100     05  WS-CUENTA-LOCAL-SW      PIC X(01) VALUE "N".
016200         88  CUENTA-LOCALIZADA         VALUE "Y".
016300     05  WS-DESTINO-LOCAL-SW     PIC X(01) VALUE "N".
016400         88  DESTINO-LOCALIZADO        VALUE "Y".
016500     05  WS-PRIMERA-CUENTA-SW    PIC X(01) VALUE "Y".
016600         88  ES-PRIMERA-CUENTA         VALUE "Y".
016700     05  WS-NUM-CUENTAS          COMP PIC S9(04) VALUE 0.
016800     05  WS-SEC-MOVIMIENTO       COMP PIC S9(06) VALUE 0.
016900     05  WS-TOT-PROCESADAS       COMP PIC S9(07) VALUE 0.
017000     05  WS-TOT-ACEPTADAS        COMP PIC S9(07) VALUE 0.
017100     05  WS-TOT-RECHAZADAS       COMP PIC S9(07) VALUE 0.
017200     05  WS-SUB-CTA-MOVS         COMP PIC S9(05) VALUE 0.
017300     05  FILLER                  PIC X(08).
017400*
017500 01  ACUMULADORES-IMPORTE.
017600     05  WS-TOT-RETIRADO         PIC S9(09)V9(02) VALUE 0.
017700     05  WS-TOT-DEPOSITADO       PIC S9(09)V9(02) VALUE 0.
017800     05  WS-TOT-TRANSFERIDO      PIC S9(09)V9(02) VALUE 0.
017900     05  WS-SUB-CTA-IMPORTE      PIC S9(09)V9(02) VALUE 0.
018000     05  FILLER                  PIC X(08).
018100*-----------------------------------------------------------------
018200*    RESULTADO DE LA SOLICITUD EN CURSO
018300*-----------------------------------------------------------------
018400 01  WS-RESULTADO-SOLICITUD.
018500     05  WS-RESULTADO-COD        PIC X(01) VALUE SPACE.
018600         88  WS-ACEPTADO               VALUE "A".
018700         88  WS-RECHAZADO              VALUE "R".
018800     05  WS-MOTIVO-RECHAZO       PIC X(20) VALUE SPACES.
018900     05  WS-OPERACION-DESC       PIC X(12) VALUE SPACES.
019000     05  WS-CTA-ANTERIOR         PIC X(20) VALUE SPACES.
019100     05  FILLER                  PIC X(05).
019200*-----------------------------------------------------------------
019300*    TABLA DE CUENTAS EN MEMORIA -- CARGADA UNA VEZ AL INICIO DEL
019400*    LOTE DESDE ACCOUNT-MASTER; SUSTITUYE LA ANTIGUA LECTURA
019500*    INDEXADA CONTRA TARJETAS.UBD / INTENTOS.UBD DE LOS
019600*    PROGRAMAS DE PANTALLA. LOS CAMPOS SON LOS MISMOS QUE
019700*    ACCTREC.CPY, EN EL MISMO ORDEN.
019800*-----------------------------------------------------------------
019900 01  CTA-TABLA.
020000     05  CTA-ENTRADA OCCURS 1 TO 500 TIMES
020100             DEPENDING ON WS-NUM-CUENTAS
020200             INDEXED BY CTA-IDX CTA-IDX-DST.
020300         10  CTA-NUMERO          PIC X(20).
020400         10  CTA-USUARIO-ID      PIC X(20).
020500         10  CTA-CLAVE           PIC X(04).
020600         10  CTA-TITULAR         PIC X(40).
020700         10  CTA-SALDO           PIC S9(09)V9(02).
020800         10  CTA-TIPO-COD        PIC X(02).
020900         10  CTA-ESTADO-COD      PIC X(01).
021000             88  CTA-ACTIVA            VALUE "A".
021100         10  CTA-INTENTOS-FALLOS PIC S9(02).
021200         10  CTA-BLOQUEADA-IND   PIC X(01).
021300             88  CTA-BLOQUEADA         VALUE "Y".
021400             88  CTA-NO-BLOQUEADA      VALUE "N".
021500         10  CTA-LIMITE-DIARIO   PIC S9(07)V9(02).
021600         10  CTA-RETIRADO-DIARIO PIC S9(07)V9(02).
021700         10  CTA-ULT-RESET-FECHA PIC 9(08).
021800         10  CTA-ULT-RESET-R REDEFINES CTA-ULT-RESET-FECHA.
021900             15  CTA-ULT-RESET-ANO   PIC 9(04).
022000             15  CTA-ULT-RESET-MES   PIC 9(02).
022100             15  CTA-ULT-RESET-DIA   PIC 9(02).
022200         10  FILLER              PIC X(10).
022300*-----------------------------------------------------------------
022400*    AREAS DE INTERCAMBIO CON LOS SUBPROGRAMAS DE OPERACION
022500*-----------------------------------------------------------------
022600 COPY TXNREC REPLACING MOV-REGISTRO BY MOV-SALIDA.
022700 COPY TXNREC REPLACING MOV-REGISTRO BY MOV-SALIDA-2.
022800*-----------------------------------------------------------------
022900*    LINEAS DEL LISTADO REGISTER-REPORT
023000*-----------------------------------------------------------------
023100 01  ENC-TITULO.
023200     05  FILLER                  PIC X(28) VALUE SPACES.
023300     05  FILLER                  PIC X(30)
023400         VALUE "UNIZARBANK - TRANSACTION REGI".
023500     05  FILLER                  PIC X(45) VALUE SPACES.
023600     05  FILLER                  PIC X(30) VALUE SPACES.
023700*
023800 01  ENC-COLUMNAS.
023900     05  FILLER                  PIC X(01) VALUE SPACE.
024000     05  FILLER                  PIC X(15) VALUE "ACCOUNT NUMBER".
024100     05  FILLER                  PIC X(21) VALUE "USER ID".
024200     05  FILLER                  PIC X(13) VALUE "OPERATION".
024300     05  FILLER                  PIC X(13) VALUE "AMOUNT".
024400     05  FILLER                  PIC X(14) VALUE "BALANCE AFTER".
024500     05  FILLER                  PIC X(09) VALUE "STATUS".
024600     05  FILLER                  PIC X(47) VALUE SPACES.
024700*
024800 01  REG-DETALLE.
024900     05  RD-CTA-NUMERO           PIC X(20).
025000     05  FILLER                  PIC X(01) VALUE SPACE.
025100     05  RD-USUARIO-ID           PIC X(20).
025200     05  FILLER                  PIC X(01) VALUE SPACE.
025300     05  RD-OPERACION            PIC X(12).
025400     05  FILLER                  PIC X(01) VALUE SPACE.
025500     05  RD-IMPORTE              PIC -ZZZZZZZ9.99.
025600     05  FILLER                  PIC X(01) VALUE SPACE.
025700     05  RD-SALDO-POST           PIC -ZZZZZZZ9.99.
025800     05  FILLER                  PIC X(01) VALUE SPACE.
025900     05  RD-ESTADO               PIC X(09).
026000     05  FILLER                  PIC X(38) VALUE SPACES.
026100*
026200 01  REG-SUBTOTAL.
026300     05  FILLER                  PIC X(03) VALUE SPACES.
026400     05  FILLER                  PIC X(18)
026500         VALUE "ACCOUNT SUBTOTAL -".
026600     05  RS-CUENTA               PIC X(20).
026700     05  FILLER                  PIC X(10) VALUE " COUNT ".
026800     05  RS-CONTADOR             PIC ZZZZ9.
026900     05  FILLER                  PIC X(10) VALUE " AMOUNT ".
027000     05  RS-IMPORTE              PIC -ZZZZZZZ9.99.
027100     05  FILLER                  PIC X(52) VALUE SPACES.
027200*
027300 01  REG-TOTAL-LINEA.
027400     05  FILLER                  PIC X(02) VALUE SPACES.
027500     05  RT-ETIQUETA             PIC X(30).
027600     05  RT-VALOR                PIC -ZZZZZZZ9.99.
027700     05  FILLER                  PIC X(89) VALUE SPACES.
027800*****************************************************************
027900 PROCEDURE DIVISION.
028000*-----------------------------------------------------------------
028100 100-PROCESAR-LOTE-CAJERO.
028200     PERFORM 200-INICIAR-LOTE THRU 200-INICIAR-LOTE-EXIT.
028300     PERFORM 200-PROCESAR-SOLICITUD
028400         THRU 200-PROCESAR-SOLICITUD-EXIT
028500             UNTIL EOF-SOLICITUDES.
028600     PERFORM 200-FINALIZAR-LOTE THRU 200-FINALIZAR-LOTE-EXIT.
028700     STOP RUN.
028800*-----------------------------------------------------------------
028900*    APERTURA, CARGA DE CUENTAS Y CABECERA DEL LISTADO
029000*-----------------------------------------------------------------
029100 200-INICIAR-LOTE.
029200     PERFORM 210-ABRIR-FICHEROS THRU 210-ABRIR-FICHEROS-EXIT.
029300     ACCEPT FECHA FROM DATE YYYYMMDD.
029400     PERFORM 220-CARGAR-CUENTAS THRU 220-CARGAR-CUENTAS-EXIT.
029500     PERFORM 230-CABECERA-LISTADO THRU 230-CABECERA-LISTADO-EXIT.
029600     PERFORM 240-LEER-SOLICITUD THRU 240-LEER-SOLICITUD-EXIT.
029700 200-INICIAR-LOTE-EXIT.
029800     EXIT.
029900*-----------------------------------------------------------------
030000 210-ABRIR-FICHEROS.
030100     OPEN INPUT  ACCOUNT-MASTER
030200          INPUT  TRANSACTION-REQUEST-FILE
030300          OUTPUT TRANSACTION-LOG-FILE
030400          OUTPUT ACCOUNT-MASTER-OUT
030500          OUTPUT REGISTER-REPORT.
030600     IF FS-ACCTMSTR NOT = "00"
030700         DISPLAY "BANK1 - ERROR ABRIENDO ACCOUNT-MASTER "
030800                 FS-ACCTMSTR
030900         MOVE "Y" TO WS-EOF-CUENTAS-SW
031000         MOVE "Y" TO WS-EOF-SOLICITUD-SW
031100     END-IF.
031200     IF FS-TXNREQST NOT = "00"
031300         DISPLAY "BANK1 - ERROR ABRIENDO TRANSACTION-REQUEST "
031400                 FS-TXNREQST
031500         MOVE "Y" TO WS-EOF-SOLICITUD-SW
031600     END-IF.
031700 210-ABRIR-FICHEROS-EXIT.
031800     EXIT.
031900*-----------------------------------------------------------------
032000*    CARGA LA CUENTA MAESTRA COMPLETA EN CTA-TABLA
032100*-----------------------------------------------------------------
032200 220-CARGAR-CUENTAS.
032300     PERFORM 225-LEER-CUENTA THRU 225-LEER-CUENTA-EXIT
032400             UNTIL EOF-CUENTAS.
032500 220-CARGAR-CUENTAS-EXIT.
032600     EXIT.
032700*-----------------------------------------------------------------
032800 225-LEER-CUENTA.
032900     READ ACCOUNT-MASTER
033000         AT END
033100             MOVE "Y" TO WS-EOF-CUENTAS-SW
033200         NOT AT END
033300             ADD 1 TO WS-NUM-CUENTAS
033400             SET CTA-IDX TO WS-NUM-CUENTAS
033500             MOVE CTA-REGISTRO TO CTA-ENTRADA (CTA-IDX)
033600     END-READ.
033700 225-LEER-CUENTA-EXIT.
033800     EXIT.
033900*-----------------------------------------------------------------
034000 230-CABECERA-LISTADO.
034100     WRITE REG-LINEA FROM ENC-TITULO AFTER ADVANCING TOP-OF-FORM.
034200     WRITE REG-LINEA FROM ENC-COLUMNAS AFTER ADVANCING 2 LINES.
034300     MOVE SPACES TO REG-LINEA.
034400     WRITE REG-LINEA AFTER ADVANCING 1 LINE.
034500 230-CABECERA-LISTADO-EXIT.
034600     EXIT.
034700*-----------------------------------------------------------------
034800 240-LEER-SOLICITUD.
034900     READ TRANSACTION-REQUEST-FILE
035000         AT END
035100             MOVE "Y" TO WS-EOF-SOLICITUD-SW
035200         NOT AT END
035300             ADD 1 TO WS-TOT-PROCESADAS
035400     END-READ.
035500 240-LEER-SOLICITUD-EXIT.
035600     EXIT.
035700*-----------------------------------------------------------------
035800*    UNA SOLICITUD COMPLETA: AUTENTICAR, DESPACHAR, ACUMULAR,
035900*    IMPRIMIR Y LEER LA SIGUIENTE
036000*-----------------------------------------------------------------
036100 200-PROCESAR-SOLICITUD.
036200     MOVE SPACES TO WS-RESULTADO-COD.
036300     MOVE SPACES TO WS-MOTIVO-RECHAZO.
036400     MOVE SPACES TO WS-OPERACION-DESC.
036500     PERFORM 300-AUTENTICAR-SOLICITANTE
036600             THRU 300-AUTENTICAR-SOLICITANTE-EXIT.
036700     IF WS-ACEPTADO
036800         PERFORM 340-RESET-LIMITE-DIARIO
036900                 THRU 340-RESET-LIMITE-DIARIO-EXIT
037000         PERFORM 360-DESPACHAR-OPERACION
037100                 THRU 360-DESPACHAR-OPERACION-EXIT
037200     END-IF.
037300     PERFORM 380-ACUMULAR-TOTALES THRU 380-ACUMULAR-TOTALES-EXIT.
037400     IF WS-CONMUTADOR-LISTADO IS OFF
037500         PERFORM 385-IMPRIMIR-LINEA-REGISTRO
037600                 THRU 385-IMPRIMIR-LINEA-REGISTRO-EXIT
037700     END-IF.
037800     PERFORM 240-LEER-SOLICITUD THRU 240-LEER-SOLICITUD-EXIT.
037900 200-PROCESAR-SOLICITUD-EXIT.
038000     EXIT.
038100*-----------------------------------------------------------------
038200*    PASO 1 DEL FLUJO: AUTENTICACION (LOGIN)
038300*-----------------------------------------------------------------
038400 300-AUTENTICAR-SOLICITANTE.
038500     MOVE "N" TO WS-CUENTA-LOCAL-SW.
038600     PERFORM 330-VALIDAR-FORMATO-SOLICITUD
038700             THRU 330-VALIDAR-FORMATO-SOLICITUD-EXIT.
038800     IF WS-RECHAZADO
038900         GO TO 300-AUTENTICAR-SOLICITANTE-EXIT
039000     END-IF.
039100     PERFORM 320-LOCALIZAR-CUENTA THRU 320-LOCALIZAR-CUENTA-EXIT.
039200     IF NOT CUENTA-LOCALIZADA
039300         MOVE "R" TO WS-RESULTADO-COD
039400         MOVE "USUARIO NO ENCONTRADO" TO WS-MOTIVO-RECHAZO
039500         GO TO 300-AUTENTICAR-SOLICITANTE-EXIT
039600     END-IF.
039700     IF CTA-BLOQUEADA (CTA-IDX)
039800         MOVE "R" TO WS-RESULTADO-COD
039900         MOVE "CUENTA BLOQUEADA" TO WS-MOTIVO-RECHAZO
040000         GO TO 300-AUTENTICAR-SOLICITANTE-EXIT
040100     END-IF.
040200     IF NOT CTA-ACTIVA (CTA-IDX)
040300         MOVE "R" TO WS-RESULTADO-COD
040400         STRING "CUENTA NO ACTIVA - " DELIMITED BY SIZE
040500                CTA-ESTADO-COD (CTA-IDX) DELIMITED BY SIZE
040600                INTO WS-MOTIVO-RECHAZO
040700         GO TO 300-AUTENTICAR-SOLICITANTE-EXIT
040800     END-IF.
040900     PERFORM 325-VERIFICAR-CLAVE THRU 325-VERIFICAR-CLAVE-EXIT.
041000 300-AUTENTICAR-SOLICITANTE-EXIT.
041100     EXIT.
041200*-----------------------------------------------------------------
041300*    VALIDACION DE FORMATO DEL ID DE USUARIO Y DE LA CLAVE (PIN)
041400*-----------------------------------------------------------------
041500 330-VALIDAR-FORMATO-SOLICITUD.
041600     MOVE "A" TO WS-RESULTADO-COD.
041700     IF SOL-USUARIO-ID = SPACES
041800         MOVE "R" TO WS-RESULTADO-COD
041900         MOVE "ID DE USUARIO EN BLANCO" TO WS-MOTIVO-RECHAZO
042000         GO TO 330-VALIDAR-FORMATO-SOLICITUD-EXIT
042100     END-IF.
042200     IF SOL-USUARIO-ID IS NOT WS-ALFANUMERICO
042300         MOVE "R" TO WS-RESULTADO-COD
042400         MOVE "FORMATO DE USUARIO INVALIDO" TO WS-MOTIVO-RECHAZO
042500         GO TO 330-VALIDAR-FORMATO-SOLICITUD-EXIT
042600     END-IF.
042700     IF SOL-CLAVE NOT NUMERIC
042800         MOVE "R" TO WS-RESULTADO-COD
042900         MOVE "FORMATO DE CLAVE INVALIDO" TO WS-MOTIVO-RECHAZO
043000     END-IF.
043100 330-VALIDAR-FORMATO-SOLICITUD-EXIT.
043200     EXIT.
043300*-----------------------------------------------------------------
043400*    BUSQUEDA DE LA CUENTA POR USUARIO -- BARRIDO SECUENCIAL DE
043500*    LA TABLA, AL ESTILO DE LA ANTIGUA LECTURA SECUENCIAL DE
043600*    TARJETAS.UBD EN LOS PROGRAMAS DE PANTALLA
043700*-----------------------------------------------------------------
043800 320-LOCALIZAR-CUENTA.
043900     SET CTA-IDX TO 1.
044000     MOVE "N" TO WS-CUENTA-LOCAL-SW.
044100 320-BUSCAR-CUENTA.
044200     IF CTA-IDX > WS-NUM-CUENTAS
044300         GO TO 320-LOCALIZAR-CUENTA-EXIT
044400     END-IF.
044500     IF CTA-USUARIO-ID (CTA-IDX) = SOL-USUARIO-ID
044600         MOVE "Y" TO WS-CUENTA-LOCAL-SW
044700         GO TO 320-LOCALIZAR-CUENTA-EXIT
044800     END-IF.
044900     SET CTA-IDX UP BY 1.
045000     GO TO 320-BUSCAR-CUENTA.
045100 320-LOCALIZAR-CUENTA-EXIT.
045200     EXIT.
045300*-----------------------------------------------------------------
045400*    BUSQUEDA DE LA CUENTA DESTINO POR NUMERO -- SOLO PARA
045500*    TRANSFERENCIAS
045600*-----------------------------------------------------------------
045700 322-LOCALIZAR-CUENTA-DESTINO.
045800     SET CTA-IDX-DST TO 1.
045900     MOVE "N" TO WS-DESTINO-LOCAL-SW.
046000 322-BUSCAR-CUENTA-DESTINO.
046100     IF CTA-IDX-DST > WS-NUM-CUENTAS
046200         GO TO 322-LOCALIZAR-CUENTA-DESTINO-EXIT
046300     END-IF.
046400     IF CTA-NUMERO (CTA-IDX-DST) = SOL-CTA-DESTINO
046500         MOVE "Y" TO WS-DESTINO-LOCAL-SW
046600         GO TO 322-LOCALIZAR-CUENTA-DESTINO-EXIT
046700     END-IF.
046800     SET CTA-IDX-DST UP BY 1.
046900     GO TO 322-BUSCAR-CUENTA-DESTINO.
047000 322-LOCALIZAR-CUENTA-DESTINO-EXIT.
047100     EXIT.
047200*-----------------------------------------------------------------
047300*    COMPROBACION DE CLAVE Y CONTROL DE INTENTOS FALLIDOS
047400*-----------------------------------------------------------------
047500 325-VERIFICAR-CLAVE.
047600     IF SOL-CLAVE = CTA-CLAVE (CTA-IDX)
047700         MOVE 0 TO CTA-INTENTOS-FALLOS (CTA-IDX)
047800         MOVE "N" TO CTA-BLOQUEADA-IND (CTA-IDX)
047900         MOVE "A" TO WS-RESULTADO-COD
048000     ELSE
048100         ADD 1 TO CTA-INTENTOS-FALLOS (CTA-IDX)
048200         IF CTA-INTENTOS-FALLOS (CTA-IDX) >= 3
048300             MOVE "Y" TO CTA-BLOQUEADA-IND (CTA-IDX)
048400         END-IF
048500         MOVE "R" TO WS-RESULTADO-COD
048600         MOVE "CLAVE INCORRECTA" TO WS-MOTIVO-RECHAZO
048700     END-IF.
048800 325-VERIFICAR-CLAVE-EXIT.
048900     EXIT.
049000*-----------------------------------------------------------------
049100*    PASO 2 DEL FLUJO: RESET DEL LIMITE DE RETIRADA DIARIA
049200*-----------------------------------------------------------------
049300 340-RESET-LIMITE-DIARIO.
049400     IF CTA-ULT-RESET-FECHA (CTA-IDX) < WS-FECHA-LOTE
049500         MOVE 0 TO CTA-RETIRADO-DIARIO (CTA-IDX)
049600         MOVE WS-FECHA-LOTE TO CTA-ULT-RESET-FECHA (CTA-IDX)
049700     END-IF.
049800 340-RESET-LIMITE-DIARIO-EXIT.
049900     EXIT.
050000*-----------------------------------------------------------------
050100*    PASO 3/4 DEL FLUJO: REPARTO A CADA SUBPROGRAMA DE OPERACION
050200*-----------------------------------------------------------------
050300 360-DESPACHAR-OPERACION.
050400     MOVE SPACES TO MOV-SALIDA.
050500     MOVE SPACES TO MOV-SALIDA-2.
050600     EVALUATE TRUE
050700         WHEN SOL-OP-RETIRADA
050800             MOVE "WITHDRAWAL" TO WS-OPERACION-DESC
050900             CALL "BANK4" USING CTA-ENTRADA (CTA-IDX)
051000                                SOL-REGISTRO
051100                                WS-FECHA-LOTE
051200                                MOV-SALIDA
051300                                WS-RESULTADO-COD
051400                                WS-MOTIVO-RECHAZO
051500             PERFORM 370-GRABAR-MOVIMIENTO
051600                     THRU 370-GRABAR-MOVIMIENTO-EXIT
051700         WHEN SOL-OP-INGRESO
051800             MOVE "DEPOSIT" TO WS-OPERACION-DESC
051900             CALL "BANK5" USING CTA-ENTRADA (CTA-IDX)
052000                                SOL-REGISTRO
052100                                MOV-SALIDA
052200                                WS-RESULTADO-COD
052300                                WS-MOTIVO-RECHAZO
052400             PERFORM 370-GRABAR-MOVIMIENTO
052500                     THRU 370-GRABAR-MOVIMIENTO-EXIT
052600         WHEN SOL-OP-TRANSFERENCIA
052700             MOVE "TRANSFER" TO WS-OPERACION-DESC
052800             PERFORM 322-LOCALIZAR-CUENTA-DESTINO
052900                     THRU 322-LOCALIZAR-CUENTA-DESTINO-EXIT
053000             CALL "BANK6" USING CTA-ENTRADA (CTA-IDX)
053100                                CTA-ENTRADA (CTA-IDX-DST)
053200                                WS-DESTINO-LOCAL-SW
053300                                SOL-REGISTRO
053400                                MOV-SALIDA
053500                                MOV-SALIDA-2
053600                                WS-RESULTADO-COD
053700                                WS-MOTIVO-RECHAZO
053800             PERFORM 370-GRABAR-MOVIMIENTO
053900                     THRU 370-GRABAR-MOVIMIENTO-EXIT
054000             IF WS-ACEPTADO
054100                 PERFORM 372-GRABAR-MOVIMIENTO-2
054200                         THRU 372-GRABAR-MOVIMIENTO-2-EXIT
054300             END-IF
054400         WHEN SOL-OP-CAMBIO-CLAVE
054500             MOVE "PIN CHANGE" TO WS-OPERACION-DESC
054600             CALL "BANK8" USING CTA-ENTRADA (CTA-IDX)
054700                                SOL-REGISTRO
054800                                MOV-SALIDA
054900                                WS-RESULTADO-COD
055000                                WS-MOTIVO-RECHAZO
055100             PERFORM 370-GRABAR-MOVIMIENTO
055200                     THRU 370-GRABAR-MOVIMIENTO-EXIT
055300         WHEN SOL-OP-CONSULTA-SALDO
055400             MOVE "INQUIRY" TO WS-OPERACION-DESC
055500             CALL "BANK2" USING CTA-ENTRADA (CTA-IDX)
055600                                SOL-REGISTRO
055700                                MOV-SALIDA
055800                                WS-RESULTADO-COD
055900                                WS-MOTIVO-RECHAZO
056000             PERFORM 370-GRABAR-MOVIMIENTO
056100                     THRU 370-GRABAR-MOVIMIENTO-EXIT
056200         WHEN OTHER
056300             MOVE "UNKNOWN" TO WS-OPERACION-DESC
056400             MOVE "R" TO WS-RESULTADO-COD
056500             MOVE "CODIGO DE OPERACION INVALIDO"
056600                     TO WS-MOTIVO-RECHAZO
056700     END-EVALUATE.
056800 360-DESPACHAR-OPERACION-EXIT.
056900     EXIT.
057000*-----------------------------------------------------------------
057100*    ASIGNA EL SIGUIENTE MOV-ID (FECHA DE LOTE + SECUENCIA) Y
057200*    ESCRIBE EL MOVIMIENTO PRINCIPAL EN EL DIARIO
057300*-----------------------------------------------------------------
057400 370-GRABAR-MOVIMIENTO.
057500     IF NOT WS-ACEPTADO
057600         GO TO 370-GRABAR-MOVIMIENTO-EXIT
057700     END-IF.
057800     ADD 1 TO WS-SEC-MOVIMIENTO.
057900     MOVE WS-FECHA-LOTE TO MOV-ID-FECHA OF MOV-SALIDA.
058000     MOVE WS-SEC-MOVIMIENTO TO
058100             MOV-ID-SECUENCIA OF MOV-SALIDA.
058200     WRITE MOV-REGISTRO FROM MOV-SALIDA.
058300 370-GRABAR-MOVIMIENTO-EXIT.
058400     EXIT.
058500*-----------------------------------------------------------------
058600 372-GRABAR-MOVIMIENTO-2.
058700     ADD 1 TO WS-SEC-MOVIMIENTO.
058800     MOVE WS-FECHA-LOTE TO MOV-ID-FECHA OF MOV-SALIDA-2.
058900     MOVE WS-SEC-MOVIMIENTO TO
059000             MOV-ID-SECUENCIA OF MOV-SALIDA-2.
059100     WRITE MOV-REGISTRO FROM MOV-SALIDA-2.
059200 372-GRABAR-MOVIMIENTO-2-EXIT.
059300     EXIT.
059400*-----------------------------------------------------------------
059500*    PASO 5 DEL FLUJO: TOTALES DE CONTROL Y RUPTURA POR CUENTA
059600*-----------------------------------------------------------------
059700 380-ACUMULAR-TOTALES.
059800     IF CUENTA-LOCALIZADA
059900         IF NOT ES-PRIMERA-CUENTA
060000             IF CTA-NUMERO (CTA-IDX) NOT = WS-CTA-ANTERIOR
060100                 PERFORM 385-IMPRIMIR-RUPTURA-CUENTA
060200                         THRU 385-IMPRIMIR-RUPTURA-CUENTA-EXIT
060300             END-IF
060400         ELSE
060500             MOVE "N" TO WS-PRIMERA-CUENTA-SW
060600         END-IF
060700     END-IF.
060800     IF WS-ACEPTADO
060900         ADD 1 TO WS-TOT-ACEPTADAS
061000         EVALUATE TRUE
061100             WHEN SOL-OP-RETIRADA
061200                 ADD SOL-IMPORTE TO WS-TOT-RETIRADO
061300             WHEN SOL-OP-INGRESO
061400                 ADD SOL-IMPORTE TO WS-TOT-DEPOSITADO
061500             WHEN SOL-OP-TRANSFERENCIA
061600                 ADD SOL-IMPORTE TO WS-TOT-TRANSFERIDO
061700         END-EVALUATE
061800         ADD SOL-IMPORTE TO WS-SUB-CTA-IMPORTE
061900     ELSE
062000         ADD 1 TO WS-TOT-RECHAZADAS
062100     END-IF.
062200     ADD 1 TO WS-SUB-CTA-MOVS.
062300     IF CUENTA-LOCALIZADA
062400         MOVE CTA-NUMERO (CTA-IDX) TO WS-CTA-ANTERIOR
062500     END-IF.
062600 380-ACUMULAR-TOTALES-EXIT.
062700     EXIT.
062800*-----------------------------------------------------------------
062900 385-IMPRIMIR-LINEA-REGISTRO.
063000     MOVE SPACES TO REG-DETALLE.
063100     IF CUENTA-LOCALIZADA
063200         MOVE CTA-NUMERO (CTA-IDX) TO RD-CTA-NUMERO
063300         MOVE CTA-SALDO (CTA-IDX)  TO RD-SALDO-POST
063400     ELSE
063500         MOVE SPACES TO RD-CTA-NUMERO
063600         MOVE 0 TO RD-SALDO-POST
063700     END-IF.
063800     MOVE SOL-USUARIO-ID TO RD-USUARIO-ID.
063900     MOVE WS-OPERACION-DESC TO RD-OPERACION.
064000     MOVE SOL-IMPORTE TO RD-IMPORTE.
064100     IF WS-ACEPTADO
064200         MOVE "ACCEPTED" TO RD-ESTADO
064300     ELSE
064400         MOVE "REJECTED" TO RD-ESTADO
064500     END-IF.
064600     WRITE REG-LINEA FROM REG-DETALLE AFTER ADVANCING 1 LINE.
064700 385-IMPRIMIR-LINEA-REGISTRO-EXIT.
064800     EXIT.
064900*-----------------------------------------------------------------
065000 385-IMPRIMIR-RUPTURA-CUENTA.
065100     MOVE SPACES TO REG-SUBTOTAL.
065200     MOVE WS-CTA-ANTERIOR TO RS-CUENTA.
065300     MOVE WS-SUB-CTA-MOVS TO RS-CONTADOR.
065400     MOVE WS-SUB-CTA-IMPORTE TO RS-IMPORTE.
065500     WRITE REG-LINEA FROM REG-SUBTOTAL AFTER ADVANCING 1 LINE.
065600     MOVE 0 TO WS-SUB-CTA-MOVS.
065700     MOVE 0 TO WS-SUB-CTA-IMPORTE.
065800 385-IMPRIMIR-RUPTURA-CUENTA-EXIT.
065900     EXIT.
066000*-----------------------------------------------------------------
066100*    CIERRE DEL LOTE: ULTIMA RUPTURA, TOTALES FINALES, VOLCADO DE
066200*    LA CUENTA MAESTRA Y CIERRE DE FICHEROS
066300*-----------------------------------------------------------------
066400 200-FINALIZAR-LOTE.
066500     IF WS-SUB-CTA-MOVS > 0
066600         PERFORM 385-IMPRIMIR-RUPTURA-CUENTA
066700                 THRU 385-IMPRIMIR-RUPTURA-CUENTA-EXIT
066800     END-IF.
066900     PERFORM 395-IMPRIMIR-TOTALES-FINALES
067000             THRU 395-IMPRIMIR-TOTALES-FINALES-EXIT.
067100     PERFORM 397-VOLCAR-CUENTA-MAESTRA
067200             THRU 397-VOLCAR-CUENTA-MAESTRA-EXIT.
067300     CLOSE ACCOUNT-MASTER
067400           TRANSACTION-REQUEST-FILE
067500           TRANSACTION-LOG-FILE
067600           ACCOUNT-MASTER-OUT
067700           REGISTER-REPORT.
067800 200-FINALIZAR-LOTE-EXIT.
067900     EXIT.
068000*-----------------------------------------------------------------
068100 395-IMPRIMIR-TOTALES-FINALES.
068200     MOVE SPACES TO REG-LINEA.
068300     WRITE REG-LINEA AFTER ADVANCING 2 LINES.
068400     MOVE SPACES TO REG-TOTAL-LINEA.
068500     MOVE "TOTAL REQUESTS PROCESSED" TO RT-ETIQUETA.
068600     MOVE WS-TOT-PROCESADAS TO RT-VALOR.
068700     WRITE REG-LINEA FROM REG-TOTAL-LINEA AFTER ADVANCING 1 LINE.
068800     MOVE "TOTAL ACCEPTED" TO RT-ETIQUETA.
068900     MOVE WS-TOT-ACEPTADAS TO RT-VALOR.
069000     WRITE REG-LINEA FROM REG-TOTAL-LINEA AFTER ADVANCING 1 LINE.
069100     MOVE "TOTAL REJECTED" TO RT-ETIQUETA.
069200     MOVE WS-TOT-RECHAZADAS TO RT-VALOR.
069300     WRITE REG-LINEA FROM REG-TOTAL-LINEA AFTER ADVANCING 1 LINE.
069400     MOVE "TOTAL WITHDRAWN" TO RT-ETIQUETA.
069500     MOVE WS-TOT-RETIRADO TO RT-VALOR.
069600     WRITE REG-LINEA FROM REG-TOTAL-LINEA AFTER ADVANCING 1 LINE.
069700     MOVE "TOTAL DEPOSITED" TO RT-ETIQUETA.
069800     MOVE WS-TOT-DEPOSITADO TO RT-VALOR.
069900     WRITE REG-LINEA FROM REG-TOTAL-LINEA AFTER ADVANCING 1 LINE.
070000     MOVE "TOTAL TRANSFERRED" TO RT-ETIQUETA.
070100     MOVE WS-TOT-TRANSFERIDO TO RT-VALOR.
070200     WRITE REG-LINEA FROM REG-TOTAL-LINEA AFTER ADVANCING 1 LINE.
070300 395-IMPRIMIR-TOTALES-FINALES-EXIT.
070400     EXIT.
070500*-----------------------------------------------------------------
070600 397-VOLCAR-CUENTA-MAESTRA.
070700     SET CTA-IDX TO 1.
070800 397-VOLCAR-CUENTA.
070900     IF CTA-IDX > WS-NUM-CUENTAS
071000         GO TO 397-VOLCAR-CUENTA-MAESTRA-EXIT
071100     END-IF.
071200     MOVE CTA-ENTRADA (CTA-IDX) TO CTA-REGISTRO-SALIDA.
071300     WRITE CTA-REGISTRO-SALIDA.
071400     SET CTA-IDX UP BY 1.
071500     GO TO 397-VOLCAR-CUENTA.
071600 397-VOLCAR-CUENTA-MAESTRA-EXIT.
071700     EXIT.
