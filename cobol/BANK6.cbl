000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAM-ID.  BANK6
000400* TITULO....   TRANSFERENCIA ENTRE CUENTAS
000500* SISTEMA...   CAJERO AUTOMATICO UNIZARBANK
000600*-----------------------------------------------------------------
000700* CALLed por BANK1 (360-DESPACHAR-OPERACION) cuando SOL-OP-COD =
000800* "03".  Recibe la cuenta origen (ya autenticada por BANK1) y la
000900* cuenta destino localizada por su numero (o el indicador de que
001000* no se encontro); valida y aplica la transferencia y devuelve
001100* los DOS movimientos -- cargo en origen y abono en destino --
001200* para que BANK1 los escriba en el diario.
001300*
001400* Hasta la revision de 30-NOV-98 este programa ordenaba una
001500* transferencia inmediata contra transferencias.ubd, filtrando
001600* la cuenta destino tecleada por el cliente (FILTRO-CUENTA); esa
001700* misma busqueda de la cuenta destino la hace ahora BANK1
001800* (322-LOCALIZAR-CUENTA-DESTINO) contra la tabla en memoria.
001900*****************************************************************
002000 PROGRAM-ID. BANK6.
002100 AUTHOR. J. OLLOQUI.
002200 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
002300 DATE-WRITTEN. 04-JUN-1988.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO UNIZARBANK - NO DIFUNDIR.
002600*****************************************************************
002700*                     HISTORIAL DE CAMBIOS
002800*-----------------------------------------------------------------
002900* FECHA      AUTOR     PETICION   DESCRIPCION
003000* ---------  --------  ---------  --------------------------------
003100* 04-JUN-88  J.OLLOQUI            CREACION -- TRANSFERENCIA
003200*                                 INMEDIATA CONTRA
003300*                                 TRANSFERENCIAS.UBD
003400* 03-SEP-93  M.SANZ    SEG-114    SE RECHAZA TRANSFERENCIA A LA
003500*                                 PROPIA CUENTA
003600* 30-NOV-98  R.PEREZ   OPS-311    REESCRITURA COMO SUBPROGRAMA DE
003700*                                 LOTE -- RECIBE AMBAS CUENTAS
003800*                                 POR LINKAGE, DEVUELVE LOS DOS
003900*                                 MOVIMIENTOS A BANK1
004000* 14-APR-99  A.IBORRA  OPS-322    DEVUELVE TAMBIEN EL MOVIMIENTO
004100*                                 DE ABONO EN DESTINO (ANTES SOLO
004200*                                 SE REGISTRABA EL CARGO)
004300* 09-AUG-03  J.OLLOQUI OPS-388    EL FORMATO DE CUENTA DESTINO
004400*                                 PASA A ALFANUMERICO DE 5 A 20
004500*                                 POSICIONES (YA NO SOLO NUMERICO)
004600*                                 -- SE AÑADEN LOS LIMITES MINIMO
004700*                                 Y MAXIMO DE TRANSFERENCIA Y EL
004800*                                 CONTROL DE SALDO MINIMO EN
004900*                                 ORIGEN TRAS EL CARGO
005000* 09-AUG-03  J.OLLOQUI OPS-388    LA DESCRIPCION DE LOS DOS
005100*                                 MOVIMIENTOS ACEPTADOS PASA A
005200*                                 INCLUIR LA CUENTA CONTRARIA
005300* 02-SEP-03  R.PEREZ   OPS-395    SE REORDENA 200-VALIDAR-TRANS-
005400*                                 FERENCIA: PRIMERO FORMATO Y
005500*                                 DESTINO (INCLUIDO DESTINO=
005600*                                 ORIGEN ANTES DE COMPROBAR SI
005700*                                 EXISTE), LUEGO EL IMPORTE
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-4341.
006200 OBJECT-COMPUTER. IBM-4341.
006300 SPECIAL-NAMES.
006400     CLASS WS-ALFANUMERICO IS "0" THRU "9" "A" THRU "Z" " ".
006500*****************************************************************
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*-----------------------------------------------------------------
006900*    LIMITES DE LA OPERACION DE TRANSFERENCIA (PETICION OPS-388)
007000*-----------------------------------------------------------------
007100 78  WS-TRANSFERENCIA-MINIMA         VALUE 1.00.
007200 78  WS-TRANSFERENCIA-MAXIMA         VALUE 100000.00.
007300 78  WS-SALDO-MINIMO-ORIGEN          VALUE 500.00.
007400 01  WS-LIMITES-TRANSFERENCIA.
007500     05  WS-SALDO-TRAS-TRANSFEREN    PIC S9(09)V9(02) VALUE 0.
007600     05  WS-LONGITUD-CUENTA          COMP PIC S9(04) VALUE 0.
007700     05  FILLER                      PIC X(04).
007800 77  WS-NUM-VALIDACIONES         COMP PIC S9(04) VALUE 0.
007900*****************************************************************
008000 LINKAGE SECTION.
008100 COPY ACCTREC REPLACING CTA-REGISTRO BY LK-CTA-ORIGEN.
008200 COPY ACCTREC REPLACING CTA-REGISTRO BY LK-CTA-DESTINO.
008300 01  LK-DESTINO-LOCAL-SW          PIC X(01).
008400     88  LK-DESTINO-LOCALIZADO         VALUE "Y".
008500 COPY TXNREQ.
008600 COPY TXNREC REPLACING MOV-REGISTRO BY LK-MOV-SALIDA.
008700 COPY TXNREC REPLACING MOV-REGISTRO BY LK-MOV-SALIDA-2.
008800 01  LK-RESULTADO.
008900     05  LK-RESULTADO-COD         PIC X(01).
009000         88  LK-ACEPTADO                VALUE "A".
009100         88  LK-RECHAZADO               VALUE "R".
009200     05  FILLER                   PIC X(03).
009300 01  LK-MOTIVO-RECHAZO            PIC X(20).
009400*****************************************************************
009500 PROCEDURE DIVISION USING LK-CTA-ORIGEN
009600                           LK-CTA-DESTINO
009700                           LK-DESTINO-LOCAL-SW
009800                           SOL-REGISTRO
009900                           LK-MOV-SALIDA
010000                           LK-MOV-SALIDA-2
010100                           LK-RESULTADO-COD
010200                           LK-MOTIVO-RECHAZO.
010300*-----------------------------------------------------------------
010400 100-EJECUTAR-TRANSFERENCIA.
010500     MOVE "A" TO LK-RESULTADO-COD.
010600     MOVE SPACES TO LK-MOTIVO-RECHAZO.
010700     ADD 1 TO WS-NUM-VALIDACIONES.
010800     PERFORM 200-VALIDAR-TRANSFERENCIA
010900             THRU 200-VALIDAR-TRANSFERENCIA-EXIT.
011000     IF LK-ACEPTADO
011100         PERFORM 300-APLICAR-TRANSFERENCIA
011200                 THRU 300-APLICAR-TRANSFERENCIA-EXIT
011300     END-IF.
011400     PERFORM 400-ESCRIBIR-MOVIMIENTOS
011500             THRU 400-ESCRIBIR-MOVIMIENTOS-EXIT.
011600     GOBACK.
011700*-----------------------------------------------------------------
011800 200-VALIDAR-TRANSFERENCIA.
011900     PERFORM 220-VALIDAR-FORMATO-CUENTA-DESTINO
012000             THRU 220-VALIDAR-FORMATO-CUENTA-DESTINO-EXIT.
012100     IF LK-RECHAZADO
012200         GO TO 200-VALIDAR-TRANSFERENCIA-EXIT
012300     END-IF.
012400     IF SOL-CTA-DESTINO = CTA-NUMERO OF LK-CTA-ORIGEN
012500         MOVE "R" TO LK-RESULTADO-COD
012600         MOVE "DESTINO IGUAL AL ORIGEN" TO LK-MOTIVO-RECHAZO
012700         GO TO 200-VALIDAR-TRANSFERENCIA-EXIT
012800     END-IF.
012900     IF NOT LK-DESTINO-LOCALIZADO
013000         MOVE "R" TO LK-RESULTADO-COD
013100         MOVE "CUENTA DESTINO NO EXISTE" TO LK-MOTIVO-RECHAZO
013200         GO TO 200-VALIDAR-TRANSFERENCIA-EXIT
013300     END-IF.
013400     IF NOT CTA-ACTIVA OF LK-CTA-DESTINO
013500         MOVE "R" TO LK-RESULTADO-COD
013600         MOVE "CUENTA DESTINO NO ACTIVA" TO LK-MOTIVO-RECHAZO
013700         GO TO 200-VALIDAR-TRANSFERENCIA-EXIT
013800     END-IF.
013900     IF SOL-IMPORTE NOT NUMERIC OR SOL-IMPORTE NOT > 0
014000         MOVE "R" TO LK-RESULTADO-COD
014100         MOVE "IMPORTE NO VALIDO" TO LK-MOTIVO-RECHAZO
014200         GO TO 200-VALIDAR-TRANSFERENCIA-EXIT
014300     END-IF.
014400     IF SOL-IMPORTE < WS-TRANSFERENCIA-MINIMA
014500         MOVE "R" TO LK-RESULTADO-COD
014600         MOVE "IMPORTE INFERIOR AL MINIMO" TO LK-MOTIVO-RECHAZO
014700         GO TO 200-VALIDAR-TRANSFERENCIA-EXIT
014800     END-IF.
014900     IF SOL-IMPORTE > WS-TRANSFERENCIA-MAXIMA
015000         MOVE "R" TO LK-RESULTADO-COD
015100         MOVE "IMPORTE SUPERA EL MAXIMO" TO LK-MOTIVO-RECHAZO
015200         GO TO 200-VALIDAR-TRANSFERENCIA-EXIT
015300     END-IF.
015400     COMPUTE WS-SALDO-TRAS-TRANSFEREN ROUNDED =
015500             CTA-SALDO OF LK-CTA-ORIGEN - SOL-IMPORTE.
015600     IF WS-SALDO-TRAS-TRANSFEREN < WS-SALDO-MINIMO-ORIGEN
015700         MOVE "R" TO LK-RESULTADO-COD
015800         MOVE "SALDO INSUFICIENTE" TO LK-MOTIVO-RECHAZO
015900     END-IF.
016000 200-VALIDAR-TRANSFERENCIA-EXIT.
016100     EXIT.
016200*-----------------------------------------------------------------
016300*    FORMATO DE CUENTA DESTINO -- ALFANUMERICO DE 5 A 20
016400*    POSICIONES (VER ACCTREC.CPY, EJEMPLO "ACC1001"), YA NO SOLO
016500*    NUMERICO
016600*-----------------------------------------------------------------
016700 220-VALIDAR-FORMATO-CUENTA-DESTINO.
016800     IF SOL-CTA-DESTINO = SPACES
016900         MOVE "R" TO LK-RESULTADO-COD
017000         MOVE "FORMATO CUENTA DESTINO INVALIDO"
017100                 TO LK-MOTIVO-RECHAZO
017200         GO TO 220-VALIDAR-FORMATO-CUENTA-DESTINO-EXIT
017300     END-IF.
017400     IF SOL-CTA-DESTINO IS NOT WS-ALFANUMERICO
017500         MOVE "R" TO LK-RESULTADO-COD
017600         MOVE "FORMATO CUENTA DESTINO INVALIDO"
017700                 TO LK-MOTIVO-RECHAZO
017800         GO TO 220-VALIDAR-FORMATO-CUENTA-DESTINO-EXIT
017900     END-IF.
018000     MOVE 0 TO WS-LONGITUD-CUENTA.
018100     INSPECT SOL-CTA-DESTINO TALLYING WS-LONGITUD-CUENTA
018200             FOR CHARACTERS BEFORE INITIAL SPACE.
018300     IF WS-LONGITUD-CUENTA < 5
018400         MOVE "R" TO LK-RESULTADO-COD
018500         MOVE "CUENTA DESTINO DEMASIADO CORTA"
018600                 TO LK-MOTIVO-RECHAZO
018700     END-IF.
018800 220-VALIDAR-FORMATO-CUENTA-DESTINO-EXIT.
018900     EXIT.
019000*-----------------------------------------------------------------
019100 300-APLICAR-TRANSFERENCIA.
019200     COMPUTE CTA-SALDO OF LK-CTA-ORIGEN ROUNDED =
019300             CTA-SALDO OF LK-CTA-ORIGEN - SOL-IMPORTE.
019400     COMPUTE CTA-SALDO OF LK-CTA-DESTINO ROUNDED =
019500             CTA-SALDO OF LK-CTA-DESTINO + SOL-IMPORTE.
019600 300-APLICAR-TRANSFERENCIA-EXIT.
019700     EXIT.
019800*-----------------------------------------------------------------
019900*    MOV-SALIDA LLEVA EL CARGO EN ORIGEN; MOV-SALIDA-2 EL ABONO
020000*    EN DESTINO.  SI LA TRANSFERENCIA SE RECHAZA SOLO SE DEVUELVE
020100*    EL PRIMERO -- BANK1 NO GRABA EL SEGUNDO SI LA SOLICITUD NO
020200*    FUE ACEPTADA (VER 360-DESPACHAR-OPERACION)
020300*-----------------------------------------------------------------
020400 400-ESCRIBIR-MOVIMIENTOS.
020500     MOVE CTA-NUMERO OF LK-CTA-ORIGEN
020600             TO MOV-CTA-NUMERO OF LK-MOV-SALIDA.
020700     MOVE "03" TO MOV-TIPO-COD OF LK-MOV-SALIDA.
020800     MOVE SOL-IMPORTE TO MOV-IMPORTE OF LK-MOV-SALIDA.
020900     MOVE CTA-SALDO OF LK-CTA-ORIGEN
021000             TO MOV-SALDO-POST OF LK-MOV-SALIDA.
021100     MOVE SOL-CTA-DESTINO TO MOV-CTA-DESTINO OF LK-MOV-SALIDA.
021200     IF LK-ACEPTADO
021300         MOVE "C" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
021400         MOVE SPACES TO MOV-DESCRIPCION OF LK-MOV-SALIDA
021500         STRING "Transfer to " DELIMITED BY SIZE
021600                SOL-CTA-DESTINO DELIMITED BY SPACE
021700                INTO MOV-DESCRIPCION OF LK-MOV-SALIDA
021800         MOVE CTA-NUMERO OF LK-CTA-DESTINO
021900                 TO MOV-CTA-NUMERO OF LK-MOV-SALIDA-2
022000         MOVE "04" TO MOV-TIPO-COD OF LK-MOV-SALIDA-2
022100         MOVE SOL-IMPORTE TO MOV-IMPORTE OF LK-MOV-SALIDA-2
022200         MOVE CTA-SALDO OF LK-CTA-DESTINO
022300                 TO MOV-SALDO-POST OF LK-MOV-SALIDA-2
022400         MOVE CTA-NUMERO OF LK-CTA-ORIGEN
022500                 TO MOV-CTA-DESTINO OF LK-MOV-SALIDA-2
022600         MOVE "C" TO MOV-ESTADO-COD OF LK-MOV-SALIDA-2
022700         MOVE SPACES TO MOV-DESCRIPCION OF LK-MOV-SALIDA-2
022800         STRING "Transfer from " DELIMITED BY SIZE
022900                CTA-NUMERO OF LK-CTA-ORIGEN DELIMITED BY SPACE
023000                INTO MOV-DESCRIPCION OF LK-MOV-SALIDA-2
023100     ELSE
023200         MOVE "F" TO MOV-ESTADO-COD OF LK-MOV-SALIDA
023300         MOVE LK-MOTIVO-RECHAZO TO
023400                 MOV-DESCRIPCION OF LK-MOV-SALIDA
023500     END-IF.
023600 400-ESCRIBIR-MOVIMIENTOS-EXIT.
023700     EXIT.
